000100******************************************************************
000200* AUTHOR:        D. KURTEANU
000300* INSTALLATION:  SOFT-DOUANES SARL - PARC LOGISTIQUE BVD 14
000400* DATE-WRITTEN:  11/11/1991
000500* DATE-COMPILED:
000600* SECURITY:      NON CLASSIFIE
000700******************************************************************
000800* PURPOSE.
000900*    PHASE 2 DE LA CHAINE ENS - REGROUPEMENT DES EXPEDITIONS DE
001000*    2-EXPEDIC PAR EXPEDITEUR/DESTINATAIRE, DECOUPAGE EN LOTS DE
001100*    3 COLIS AU PLUS, CALCUL DES TOTAUX DE CONTROLE ET EMISSION
001200*    D'UNE DECLARATION ENS (AU FORMAT JSON) PAR LOT DANS LE
001300*    RAPPORT 3-DECFIC, AVEC JOURNAL D'AUDIT 3-JORFIC.
001400******************************************************************
001500* JOURNAL DES MODIFICATIONS.
001600*    11/11/1991 DK  CR0002  PROGRAMME INITIAL - REGROUPEMENT PAR    CR0002
001700*                           TABLE EN MEMOIRE (GROUPES INDEXES SUR
001800*                           EXPEDITEUR/DESTINATAIRE, SANS TRI).
001900*    25/03/1992 DK  CR0015  DECOUPAGE DES GROUPES EN LOTS DE 3.     CR0015
002000*    14/10/1994 FXM CR0049  CUMUL DU POIDS BRUT AU NIVEAU DU        CR0049
002100*                           GROUPE ENTIER (ET NON DU LOT) - VOIR
002200*                           NOTE DANS 1200-LOCALIZA-GRUPO.
002300*    02/05/1996 FXM CR0066  AJOUT DU JOURNAL D'AUDIT 3-JORFIC.      CR0066
002400*    30/11/1998 KR  CR0104  REVUE DE PASSAGE DE SIECLE - LES        CR0104
002500*                           COMPTEURS DE LOTS SONT NUMERIQUES,
002600*                           AUCUN CHAMP ANNEE SUR 2 POSITIONS,
002700*                           RAS AN 2000.
002800*    11/03/1999 KR  CR0108  CONTROLE Y2K CONFIRME SUR 3-DECFIC      CR0108
002900*                           ET 3-JORFIC.
003000*    19/07/2002 DK  CR0161  CONSTANTES DECLARANT/REPRESENTANT       CR0161
003100*                           REGROUPEES EN ZONES DE TRAVAIL
003200*                           DEDIEES (VALORES-FIXOS-...).
003300*    08/02/2006 FXM CR0203  LE NUMERO DE SUIVI DU LOT DEVIENT LA    CR0203
003400*                           CLE DU MARQUEUR DE DEBUT DE
003500*                           DECLARATION (REMPLACE LE NOM DE
003600*                           FICHIER JSON DYNAMIQUE DE LA
003700*                           MAQUETTE D'ORIGINE).
003800*    30/09/2011 KR  CR0255  CORRECTION : LE POIDS TOTAL DU GOODS    CR0255
003900*                           ITEM REPREND LE TOTAL DU GROUPE, PAS
004000*                           LE TOTAL DU LOT (ALIGNEMENT AVEC LA
004100*                           REGLE DU HOUSE CONSIGNMENT).
004200*    14/04/2017 FXM CR0321  LE POIDS ET LE NOMBRE DE COLIS SONT     CR0321
004300*                           DESORMAIS PARSES CARACTERE PAR
004400*                           CARACTERE (VALEUR NON NUMERIQUE =
004500*                           ZERO), AU LIEU D'UN SIMPLE TEST
004600*                           NUMERIC SUR LE CHAMP COMPLET.
004700*    12/12/2022 DK  CR0389  AJOUT DU MARQUEUR "TOUS LES JSON        CR0389
004800*                           ECRITS" EN FIN DE TRAITEMENT.
004810*    03/06/2024 KR  CR0418  CORRECTION : LE MOVE GLOBAL DE          CR0418
004820*                           E-ROUTING-COUNTRIES NE RECOPIAIT QUE
004830*                           LE PREMIER PAYS DE ROUTAGE DANS
004840*                           SHIPMENT-TABLE (TRONCATURE SUR LA
004850*                           PREMIERE ZONE ELEMENTAIRE) ; REMPLACE
004860*                           PAR QUATRE MOVE UNITAIRES DANS
004870*                           1300-RANGE-EXPEDICAO.
004880*    10/08/2026 KR  CR0421  PARTIE DECIMALE DU POIDS RANGEE SUR     CR0421
004882*                           LES OCTETS 6-7 DE WK-PESO-ATUAL (FIN
004884*                           DE LA PARTIE ENTIERE) AU LIEU DES
004886*                           OCTETS 8-9 ; UN POIDS "3.5" DEVENAIT
004888*                           50.00 AU LIEU DE 3.50. CORRIGE DANS
004890*                           1150-CONVERTE-PESO.
004892*    10/08/2026 KR  CR0422  AJOUT DU SUPPORTINGDOCUMENTS MANQUANT   CR0422
004894*                           AU NIVEAU GOODS-ITEM (2290) - SEUL LE
004896*                           NIVEAU HOUSE (2280) L'EMETTAIT.
004900******************************************************************
005000 IDENTIFICATION DIVISION.
005100 PROGRAM-ID.     2-DECLARATIONS.
005200 AUTHOR.         D. KURTEANU.
005300 INSTALLATION.   SOFT-DOUANES SARL.
005400 DATE-WRITTEN.   11/11/1991.
005500 DATE-COMPILED.
005600 SECURITY.       NON CLASSIFIE.
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     CLASS CLASSE-CHIFFRES IS '0' THRU '9'
006200     C01 IS TOP-OF-FORM.
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600
006700*    Phase-2-fichier d'entree (sortie de la Phase 1)
006800     SELECT  E-EXPEDIC ASSIGN TO 'EXPEDIC'
006900         ORGANIZATION LINE SEQUENTIAL
007000         FILE STATUS IS WS-ETAT-EXPEDIC.
007100
007200*    Phase-2-rapport des declarations (une par lot, forme JSON)
007300     SELECT  C-DECFIC ASSIGN TO 'DECFIC'
007400         ORGANIZATION LINE SEQUENTIAL
007500         FILE STATUS IS WS-ETAT-DECFIC.
007600
007700*    Phase-2-journal d'audit (une ligne par lot + bilan final)
007800     SELECT  C-JORFIC ASSIGN TO 'JORFIC'
007900         ORGANIZATION LINE SEQUENTIAL
008000         FILE STATUS IS WS-ETAT-JORFIC.
008100
008200******************************************************************
008300 DATA DIVISION.
008400 FILE SECTION.
008500
008600*    Article de travail produit par la Phase 1, relu ici tel
008700*    quel (meme forme que C-EXPEDIC-ENREG de la Phase 1, mais
008800*    redeclare sous son propre prefixe comme le fait le reste de
008900*    la chaine d'une phase a l'autre).
009000 FD  E-EXPEDIC.
009100 01  E-EXPEDIC-ENREG.
009110*    Bloc expediteur (trois zones, cote MD).
009200     05 E-Tracking-Nr            PIC X(30).
009300     05 E-Shipper-Name           PIC X(60).
009400     05 E-Shipper-Address        PIC X(60).
009500     05 E-Shipper-City           PIC X(30).
009510*    Bloc destinataire (quatre zones + code postal, cote RO).
009600     05 E-Importer-Country       PIC X(02).
009700     05 E-Importer-Name          PIC X(60).
009800     05 E-Importer-Address       PIC X(60).
009900     05 E-Importer-City          PIC X(30).
010000     05 E-Importer-Postcode      PIC X(10).
010010*    Quantite et poids restent en texte tel que lus par la
010020*    Phase 1 - la conversion numerique est faite ici, en 1100.
010100     05 E-Nr-Of-Packages         PIC X(05).
010200     05 E-Weight                 PIC X(10).
010300     05 E-Description-Of-Goods   PIC X(100).
010310*    Les deux references de transport portees par le colis.
010400     05 E-Master-Awb             PIC X(30).
010500     05 E-Master-Document        PIC X(30).
010510*    Liste des pays de routage derivee en Phase 1 (2400-CALCULE-
010520*    ROUTAGE) ; le compteur dit combien d'elements sont garnis.
010600     05 E-Routing-Countries.
010700         10 E-Routing-Country    PIC X(02) OCCURS 4 TIMES.
010800     05 E-Routing-Country-Count  PIC 9(01).
010900     05 FILLER                   PIC X(20).
011000
011100*    Rapport des declarations : une ligne JSON par enregistrement
011200*    de sortie, largeur de ligne imprimante classique.
011300 FD  C-DECFIC.
011400 01  C-DECFIC-ENREG              PIC X(132).
011500
011600*    Journal d'audit : une ligne "Written JSON : ..." par lot.
011700 FD  C-JORFIC.
011800 01  C-JORFIC-ENREG              PIC X(132).
011900
012000******************************************************************
012100 WORKING-STORAGE SECTION.
012200
012300 1   WORKING-DATA-MANAGER.
012400
012500*    Table des expeditions chargees en memoire, dans l'ordre de
012600*    lecture d'origine (necessaire car les lots d'un groupe sont
012700*    decoupes en respectant cet ordre).
012800     05 SHIPMENT-TABLE.
012900         10 SHIP-ENTRADA OCCURS 2000 TIMES.
012910*            Bloc expediteur, copie conforme de E-EXPEDIC-ENREG.
013000             15 SHIP-TRACKING-NR          PIC X(30).
013010*            Raison sociale expediteur.
013100             15 SHIP-SHIPPER-NAME         PIC X(60).
013110*            Adresse expediteur.
013200             15 SHIP-SHIPPER-ADDRESS      PIC X(60).
013210*            Ville expediteur - entre dans la cle de groupe.
013300             15 SHIP-SHIPPER-CITY         PIC X(30).
013310*            Bloc destinataire.
013400             15 SHIP-IMPORTER-COUNTRY     PIC X(02).
013410*            Raison sociale destinataire - entre dans la cle de
013420*            groupe.
013500             15 SHIP-IMPORTER-NAME        PIC X(60).
013510*            Adresse destinataire.
013600             15 SHIP-IMPORTER-ADDRESS     PIC X(60).
013610*            Ville destinataire - entre dans la cle de groupe.
013700             15 SHIP-IMPORTER-CITY        PIC X(30).
013710*            Code postal destinataire.
013800             15 SHIP-IMPORTER-POSTCODE    PIC X(10).
013810*            Quantite et poids numeriques, issus de 1100-
013820*            CONVERTE-VALORES/1150-CONVERTE-PESO - jamais en
013830*            texte a ce niveau.
013900             15 SHIP-NR-OF-PACKAGES-NUM   PIC 9(05).
014000             15 SHIP-WEIGHT-NUM           PIC 9(07)V9(02).
014050*            Nature de la marchandise, reprise telle que lue.
014100             15 SHIP-DESCRIPTION-OF-GOODS PIC X(100).
014150*            References de transport (AWB et document maitre).
014200             15 SHIP-MASTER-AWB           PIC X(30).
014300             15 SHIP-MASTER-DOCUMENT      PIC X(30).
014310*            03/06/2024 KR CR0418 - table recopiee pays par
014320*            pays depuis E-Routing-Countries (1300-RANGE-
014330*            EXPEDICAO), plus jamais en un seul MOVE global.
014400             15 SHIP-ROUTING-COUNTRY      PIC X(02)
014500                                           OCCURS 4 TIMES.
014550*            Nombre d'elements garnis dans SHIP-ROUTING-COUNTRY.
014600             15 SHIP-ROUTING-COUNTRY-QTD  PIC 9(01).
014650*            Indice du groupe (GROUP-TABLE) auquel appartient
014660*            cette expedition - pose par 1200-LOCALIZA-GRUPO.
014700             15 SHIP-GRUPO-INDICE         PIC 9(05) COMP.
014800
014900*    Table des groupes (cle expediteur/destinataire), dans
015000*    l'ordre de premiere rencontre - recherche lineaire simple,
015100*    la table restant bornee a 2000 entrees par lot de fichier.
015200     05 GROUP-TABLE.
015300         10 GRP-ENTRADA OCCURS 2000 TIMES.
015310*            Cle du groupe - expediteur et destinataire, nom et
015320*            ville, les quatre zones qui distinguent deux
015330*            groupes (voir 1200-LOCALIZA-GRUPO).
015400             15 GRP-CHAVE.
015500                 20 GRP-SHIPPER-NAME      PIC X(60).
015600                 20 GRP-SHIPPER-CITY      PIC X(30).
015700                 20 GRP-IMPORTER-NAME     PIC X(60).
015800                 20 GRP-IMPORTER-CITY     PIC X(30).
015850*            Meme cle, vue comme une seule zone texte pour la
015860*            comparaison dans 1250-VERIFICA-CHAVE-GRUPO.
015900             15 GRP-CHAVE-TEXTO REDEFINES GRP-CHAVE PIC X(180).
015950*            Poids cumule de tout le groupe (CR0049, voir la
015960*            note dans 1200-LOCALIZA-GRUPO).
016000             15 GRP-TOTAL-PESO            PIC 9(09)V9(02) COMP.
016050*            Nombre total d'expeditions du groupe, sert a
016060*            detecter la fermeture du dernier lot dans 2110.
016100             15 GRP-NUM-MEMBROS           PIC 9(05) COMP.
016200
016300*    Cle de l'expedition en cours de chargement, repliee en une
016400*    seule zone texte pour la comparaison avec GRP-CHAVE-TEXTO.
016500     05 WK-CHAVE-ATUAL-GRUPO.
016600         10 WK-CHAVE-ATUAL-SHIPPER-NAME   PIC X(60).
016700         10 WK-CHAVE-ATUAL-SHIPPER-CITY   PIC X(30).
016800         10 WK-CHAVE-ATUAL-IMPORTER-NAME  PIC X(60).
016900         10 WK-CHAVE-ATUAL-IMPORTER-CITY  PIC X(30).
017000     05 WK-CHAVE-ATUAL-TEXTO REDEFINES WK-CHAVE-ATUAL-GRUPO
017100                                       PIC X(180).
017200
017300*    Indices et compteurs (boucles, recherches, totaux).
017310*    Nombre d'expeditions chargees en SHIPMENT-TABLE.
017400     05 WK-NUM-EXPEDICOES          PIC 9(05) COMP VALUE ZERO.
017410*    Nombre de groupes formes en GROUP-TABLE.
017500     05 WK-NUM-GRUPOS              PIC 9(05) COMP VALUE ZERO.
017510*    Indice de travail, reutilise par plusieurs boucles de
017520*    recherche (1250, 2160, 2286) - jamais porte d'un appel a
017530*    l'autre.
017600     05 WK-INDICE-TABELA           PIC 9(05) COMP.
017610*    Groupe en cours de decoupage en lots, dans 2000-2110.
017700     05 WK-GRUPO-ATUAL             PIC 9(05) COMP.
017710*    Position courante dans SHIPMENT-TABLE, balayee par 2100.
017800     05 WK-INDICE-EXPEDICAO        PIC 9(05) COMP.
017810*    Nombre de membres deja places dans le lot en formation
017820*    (borne a 3, voir CR0015).
017900     05 WK-POS-LOTE                PIC 9(01) COMP.
017910*    Nombre d'expeditions du groupe deja traitees, compare a
017920*    GRP-NUM-MEMBROS pour fermer le dernier lot du groupe.
018000     05 WK-PROCESSADOS-GRUPO       PIC 9(05) COMP.
018010*    Numero de sequence du lot, imprime dans le marqueur de
018020*    debut de declaration (CR0203).
018100     05 WK-LOTES-ESCRITOS          PIC 9(05) COMP VALUE ZERO.
018110*    Indices, dans SHIPMENT-TABLE, des (au plus 3) membres du
018120*    lot en cours de preparation.
018200     05 WK-LOTE-MEMBRO PIC 9(05) COMP OCCURS 3 TIMES.
018300
018400     05 WK-GRUPO-ENCONTRADO        PIC X(03) VALUE 'NAO'.
018500         88 GRUPO-ENCONTRADO-SIM            VALUE 'OUI'.
018600         88 GRUPO-ENCONTRADO-NAO            VALUE 'NAO'.
018700
018800*    Zone de conversion generique des champs numeriques texte
018900*    (nombre de colis, poids) - reutilisee pour chaque colis.
018910*    Copie brute de la colonne a convertir, avant mesure de
018920*    longueur et test NUMERIC.
019000     05 WS-CAMPO-CONV-TXT          PIC X(10).
019010*    Longueur utile (hors blancs de fin) de WS-CAMPO-CONV-TXT.
019100     05 WS-CAMPO-CONV-LEN          PIC 9(02) COMP.
019110*    Partie entiere du poids, isolee par 1150 avant le point.
019200     05 WS-PARTE-INT               PIC X(07).
019210*    Longueur utile de WS-PARTE-INT.
019300     05 WS-PARTE-INT-LEN           PIC 9(02) COMP.
019310*    Partie decimale du poids, isolee par 1150 apres le point.
019400     05 WS-PARTE-DEC               PIC X(02).
019410*    Longueur utile de WS-PARTE-DEC (1 ou 2 avant complement).
019500     05 WS-PARTE-DEC-LEN           PIC 9(02) COMP.
019510*    Poids du colis courant, converti en numerique a 2
019520*    decimales par 1150-CONVERTE-PESO.
019600     05 WK-PESO-ATUAL              PIC 9(07)V9(02).
019610*    Nombre de colis du colis courant, converti par 1100.
019700     05 WK-QTDE-ATUAL              PIC 9(05).
019800
019900*    Totaux du lot en cours d'emission (remis a zero par lot).
019910*    Somme des SHIP-NR-OF-PACKAGES-NUM des membres du lot,
019920*    portee en sortie comme numberOfPackages.
020000     05 BATCH-PACKAGE-TOTAL        PIC 9(07) COMP.
020010*    Numeros de suivi des membres du lot, concatenes par un
020020*    blanc (CR0203) - sert de reference dans le journal.
020100     05 WK-LOTE-TRACKING-JOINED    PIC X(94).
020110*    Indice, dans SHIPMENT-TABLE, du premier membre du lot -
020120*    sert de representant pour les champs communs au lot
020130*    (routage, marchandise, AWB maitre).
020200     05 WK-LOTE-PRIMEIRO-MEMBRO    PIC 9(05) COMP.
020300
020400*    Zones editees pour le texte JSON (conversion numerique en
020500*    texte decimal simple, sans mise en forme monetaire).
020510*    Poids du groupe (GRP-TOTAL-PESO), edite sans blancs de
020520*    tete avant ecriture dans grossMass.
020600     05 WK-PESO-GRUPO-EDITADO      PIC Z(08)9.99.
020610*    Nombre de colis du lot (BATCH-PACKAGE-TOTAL), edite avant
020620*    ecriture dans numberOfPackages.
020700     05 WK-QTDE-LOTE-EDITADO       PIC Z(06)9.
020710*    Longueur utile apres purge des blancs/zeros de tete,
020720*    reutilisee par 2290 pour WK-PESO-GRUPO-EDITADO et
020730*    WK-QTDE-LOTE-EDITADO.
020800     05 WS-CAMPO-CONV-LEN2         PIC 9(02) COMP.
020900
021000*    Valeurs fixes du declarant (identite de la societe de
021100*    transport elle-meme, jamais fonction du colis traite).
021200 01  VALORES-FIXOS-DECLARANTE.
021210*    Identite et adresse du declarant - reprises dans
021220*    2220-ESCREVE-DECLARANTE champ par champ.
021230*    Raison sociale du declarant agree.
021300     05 VFD-NOME                   PIC X(20)
021400                                    VALUE 'UPS MOLDOVA SRL'.
021410*    Numero d'identification (EORI/TVA) du declarant.
021500     05 VFD-ID                     PIC X(12) VALUE 'RO13191000'.
021510*    Rue du siege du declarant.
021600     05 VFD-RUA                    PIC X(14)
021700                                    VALUE 'AUREL VLAICU'.
021710*    Numero de voie.
021800     05 VFD-NUMERO                 PIC X(04) VALUE '11C'.
021810*    Code postal du siege.
021900     05 VFD-CODPOSTAL              PIC X(08) VALUE '075100'.
021910*    Ville du siege.
022000     05 VFD-CIDADE                 PIC X(10) VALUE 'OTOPENI'.
022010*    Pays du siege - RO, cote douane roumaine du circuit.
022100     05 VFD-PAIS                   PIC X(02) VALUE 'RO'.
022150*    Reutilise aussi comme contact consignor/consignee.
022200     05 VFD-EMAIL                  PIC X(20)
022300                                    VALUE 'dkurteanu@ups.com'.
022350     05 FILLER                     PIC X(10).
022400
022500*    Valeurs fixes du representant en douane.
022600 01  VALORES-FIXOS-REPRESENTANTE.
022610*    Meme structure que VALORES-FIXOS-DECLARANTE, plus le code
022620*    de statut VFR-STATUS propre au representant.
022630*    Raison sociale du representant en douane.
022700     05 VFR-NOME                   PIC X(22)
022800                                    VALUE 'MARIANS TRADING SRL'.
022810*    Numero d'identification du representant.
022900     05 VFR-ID                     PIC X(12) VALUE 'RO15467129'.
022910*    Rue du siege du representant.
023000     05 VFR-RUA                    PIC X(12) VALUE 'MEDITATIEI'.
023010*    Numero de voie.
023100     05 VFR-NUMERO                 PIC X(04) VALUE '7'.
023110*    Code postal du siege.
023200     05 VFR-CODPOSTAL              PIC X(08) VALUE '76500'.
023210*    Ville du siege.
023300     05 VFR-CIDADE                 PIC X(12) VALUE 'BUCURESTI'.
023310*    Pays du siege.
023400     05 VFR-PAIS                   PIC X(02) VALUE 'RO'.
023410*    Contact courriel du representant - distinct de celui du
023420*    declarant (VFD-EMAIL).
023500     05 VFR-EMAIL                  PIC X(18)
023600                                    VALUE 'UPS@MTRADING.RO'.
023610*    Code de statut du representant (direct/indirect) - '2'
023620*    pour une representation indirecte, seul cas rencontre
023630*    sur ce circuit.
023700     05 VFR-STATUS                 PIC X(02) VALUE '2'.
023750     05 FILLER                     PIC X(10).
023800
023900*    Ligne de sortie JSON et journal - tampon unique reutilise
024000*    par toutes les routines d'ecriture de la Phase 2.
024100 01  WL-LINHA-JSON                 PIC X(132).
024200 01  WL-LINHA-JSON-BYTES REDEFINES WL-LINHA-JSON.
024300     05 WL-LINHA-JSON-CHAR         PIC X(01) OCCURS 132 TIMES.
024400 01  WK-LARGURA-LINHA              PIC 9(03) COMP.
024500
024600 1   FILE-WORKING-MANAGER.
024700* ++===                                fin article rencontre ===++
024800     05  FIN-ENREG                PIC  X(01) VALUE  SPACE.
024900         88  FF                              VALUE  HIGH-VALUE.
025000
025100     05  WS-ETAT-EXPEDIC           PIC X(02) VALUE '00'.
025200     05  WS-ETAT-DECFIC            PIC X(02) VALUE '00'.
025300     05  WS-ETAT-JORFIC            PIC X(02) VALUE '00'.
025400
025500******************************************************************
025600 PROCEDURE DIVISION.
025700 MAIN-PROCEDURE.
025710*    Deux passes sur les expeditions : chargement/regroupement
025720*    en table (1000), puis decoupage en lots et emission (2000).
025800
025900     OPEN INPUT  E-EXPEDIC
026000     OPEN OUTPUT C-DECFIC
026100     OPEN OUTPUT C-JORFIC
026200
026300     PERFORM 1000-CARREGA-EXPEDICOES THRU 1000-EXIT
026400
026500     PERFORM 2000-EMITE-GRUPOS THRU 2000-EXIT
026600
026700     PERFORM 3000-ENCERRA
026800
026900     CLOSE E-EXPEDIC
027000     CLOSE C-DECFIC
027100     CLOSE C-JORFIC
027200
027300     STOP RUN.
027400
027500*===============================================================*
027600*    FONCTION CHARGEMENT
027700
027800 1000-CARREGA-EXPEDICOES.
027900
028000     PERFORM 1050-LIT-EXPEDICAO
028100     PERFORM 1060-TRATA-EXPEDICAO UNTIL FF
028200     .
028300
028400 1000-EXIT.
028500     EXIT.
028600
028700 1050-LIT-EXPEDICAO.
028710*    Lecture d'avance sur 2-EXPEDIC, dans le meme style que la
028720*    Phase 1 - la ligne lue alimente SHIPMENT-TABLE au prochain
028730*    passage dans 1060-TRATA-EXPEDICAO.
028800     READ E-EXPEDIC
028900         AT END
029000             SET FF TO TRUE
029100     END-READ
029200     .
029300
029400 1060-TRATA-EXPEDICAO.
029410*    Conversion des zones numeriques, affectation/creation du
029420*    groupe, puis rangement en table - dans cet ordre, car la
029430*    cle de groupe ne depend pas des zones converties.
029500     ADD 1 TO WK-NUM-EXPEDICOES
029600     PERFORM 1100-CONVERTE-VALORES
029700     PERFORM 1200-LOCALIZA-GRUPO
029800     PERFORM 1300-RANGE-EXPEDICAO
029900     PERFORM 1050-LIT-EXPEDICAO
030000     .
030100
030200 1100-CONVERTE-VALORES.
030300*    14/04/2017 FXM CR0321 - nombre de colis et poids repris tels   CR0321
030400*    que lus (texte), une valeur non numerique ou vide donne
030500*    zero au lieu de faire echouer le traitement.
030600     MOVE ZERO TO WK-QTDE-ATUAL
030700     MOVE E-Nr-Of-Packages TO WS-CAMPO-CONV-TXT
030800     MOVE ZERO TO WS-CAMPO-CONV-LEN
030900     INSPECT WS-CAMPO-CONV-TXT TALLYING WS-CAMPO-CONV-LEN
031000         FOR CHARACTERS BEFORE INITIAL SPACE
031010*    Longueur nulle (colonne vide) ou contenu non numerique :
031020*    WK-QTDE-ATUAL reste a zero, initialise plus haut.
031100     IF WS-CAMPO-CONV-LEN > ZERO
031200         IF WS-CAMPO-CONV-TXT(1:WS-CAMPO-CONV-LEN) IS NUMERIC
031300             MOVE WS-CAMPO-CONV-TXT(1:WS-CAMPO-CONV-LEN)
031400                 TO WK-QTDE-ATUAL
031500         END-IF
031600     END-IF
031700
031710*    Meme logique de longueur pour le poids, mais la conversion
031720*    numerique elle-meme est deleguee a 1150 (point decimal).
031800     MOVE ZERO TO WK-PESO-ATUAL
031900     MOVE E-Weight TO WS-CAMPO-CONV-TXT
032000     MOVE ZERO TO WS-CAMPO-CONV-LEN
032100     INSPECT WS-CAMPO-CONV-TXT TALLYING WS-CAMPO-CONV-LEN
032200         FOR CHARACTERS BEFORE INITIAL SPACE
032300     IF WS-CAMPO-CONV-LEN > ZERO
032400         PERFORM 1150-CONVERTE-PESO
032500     END-IF
032600     .
032700
032800 1150-CONVERTE-PESO.
032810*    Le poids est recu en texte avec un point decimal (ex: 12.5),
032820*    jamais une virgule ; on le coupe en partie entiere et partie
032830*    decimale pour reconstituer un champ numerique a 2 decimales.
032900     MOVE SPACES TO WS-PARTE-INT
033000     MOVE SPACES TO WS-PARTE-DEC
033100
033200     UNSTRING WS-CAMPO-CONV-TXT(1:WS-CAMPO-CONV-LEN)
033300         DELIMITED BY '.'
033400         INTO WS-PARTE-INT WS-PARTE-DEC
033500
033600     MOVE ZERO TO WS-PARTE-INT-LEN
033700     MOVE ZERO TO WS-PARTE-DEC-LEN
033800     INSPECT WS-PARTE-INT TALLYING WS-PARTE-INT-LEN
033900         FOR CHARACTERS BEFORE INITIAL SPACE
034000     INSPECT WS-PARTE-DEC TALLYING WS-PARTE-DEC-LEN
034100         FOR CHARACTERS BEFORE INITIAL SPACE
034200
034300*    Un seul chiffre apres le point = dixiemes (05 -> 50 cents).
034400     IF WS-PARTE-DEC-LEN = 1
034500         MOVE '0' TO WS-PARTE-DEC(2:1)
034600         MOVE 2 TO WS-PARTE-DEC-LEN
034700     END-IF
034800
034900     MOVE ZERO TO WK-PESO-ATUAL
035000     IF WS-PARTE-INT-LEN > ZERO
035100         AND WS-PARTE-INT(1:WS-PARTE-INT-LEN) IS NUMERIC
035200         MOVE WS-PARTE-INT(1:WS-PARTE-INT-LEN) TO WK-PESO-ATUAL
035300     END-IF
035400     IF WS-PARTE-DEC-LEN > ZERO
035500         AND WS-PARTE-DEC(1:WS-PARTE-DEC-LEN) IS NUMERIC
035510*        10/08/2026 KR CR0421 - WK-PESO-ATUAL fait 9 octets         CR0421
035520*        (PIC 9(07)V9(02)) ; les deux decimales occupent donc les
035530*        octets 8-9, pas 6-7 (qui sont les deux derniers chiffres
035540*        de la partie entiere).
035600         MOVE WS-PARTE-DEC(1:2) TO WK-PESO-ATUAL(8:2)
035700     END-IF
035800     .
035900
036000 1200-LOCALIZA-GRUPO.
036100*    11/11/1991 DK CR0002 - recherche lineaire de la cle dans       CR0002
036200*    GROUP-TABLE, creation d'un groupe neuf si absente.
036300*    14/10/1994 FXM CR0049 - GRP-TOTAL-PESO cumule le poids de      CR0049
036400*    TOUT le groupe, y compris les colis des lots deja ecrits ;
036500*    ce total est reutilise inchange pour chaque lot du groupe,
036600*    c'est voulu et ne doit pas etre "corrige".
036700     MOVE E-Shipper-Name    TO WK-CHAVE-ATUAL-SHIPPER-NAME
036800     MOVE E-Shipper-City    TO WK-CHAVE-ATUAL-SHIPPER-CITY
036900     MOVE E-Importer-Name   TO WK-CHAVE-ATUAL-IMPORTER-NAME
037000     MOVE E-Importer-City   TO WK-CHAVE-ATUAL-IMPORTER-CITY
037100
037110*    Cle a quatre zones : expediteur et destinataire, nom et
037120*    ville - deux colis de la meme paire mais de villes
037130*    differentes tombent dans deux groupes distincts.
037200     SET GRUPO-ENCONTRADO-NAO TO TRUE
037300     MOVE 1 TO WK-INDICE-TABELA
037400     PERFORM 1250-VERIFICA-CHAVE-GRUPO
037500         UNTIL WK-INDICE-TABELA > WK-NUM-GRUPOS
037600
037700     IF GRUPO-ENCONTRADO-NAO
037800         ADD 1 TO WK-NUM-GRUPOS
037900         MOVE WK-CHAVE-ATUAL-GRUPO TO GRP-CHAVE(WK-NUM-GRUPOS)
038000         MOVE ZERO TO GRP-TOTAL-PESO(WK-NUM-GRUPOS)
038100         MOVE ZERO TO GRP-NUM-MEMBROS(WK-NUM-GRUPOS)
038200         MOVE WK-NUM-GRUPOS TO WK-INDICE-TABELA
038300     END-IF
038400
038500     ADD WK-PESO-ATUAL TO GRP-TOTAL-PESO(WK-INDICE-TABELA)
038600     ADD 1 TO GRP-NUM-MEMBROS(WK-INDICE-TABELA)
038700     MOVE WK-INDICE-TABELA TO SHIP-GRUPO-INDICE(WK-NUM-EXPEDICOES)
038800     .
038900
039000 1250-VERIFICA-CHAVE-GRUPO.
039010*    Parcours sequentiel de GROUP-TABLE - le volume d'expeditions
039020*    par lot ne justifie pas une recherche binaire ou un SEARCH.
039100     IF GRP-CHAVE-TEXTO(WK-INDICE-TABELA) = WK-CHAVE-ATUAL-TEXTO
039200         SET GRUPO-ENCONTRADO-SIM TO TRUE
039300         MOVE WK-NUM-GRUPOS TO WK-INDICE-TABELA
039400     END-IF
039500     ADD 1 TO WK-INDICE-TABELA
039600     .
039700
039800 1300-RANGE-EXPEDICAO.
039810*    Copie de l'article 2-EXPEDIC dans SHIPMENT-TABLE, colonne
039820*    par colonne, pour relecture ulterieure au moment des lots.
039830*    03/06/2024 KR CR0418 - les 4 pays de routage sont recopies    CR0418
039840*    un par un ; SHIP-ROUTING-COUNTRY n'a pas de groupe englobant
039850*    qui permettrait de reprendre E-Routing-Countries en un seul
039860*    MOVE comme le fait la Phase 1 en sortie.
039870*    Bloc expediteur - colonnes reprises telles quelles.
039900     MOVE E-Tracking-Nr
040000         TO SHIP-TRACKING-NR (WK-NUM-EXPEDICOES)
040100     MOVE E-Shipper-Name
040200         TO SHIP-SHIPPER-NAME (WK-NUM-EXPEDICOES)
040300     MOVE E-Shipper-Address
040400         TO SHIP-SHIPPER-ADDRESS (WK-NUM-EXPEDICOES)
040500     MOVE E-Shipper-City
040600         TO SHIP-SHIPPER-CITY (WK-NUM-EXPEDICOES)
040650*    Bloc destinataire.
040700     MOVE E-Importer-Country
040800         TO SHIP-IMPORTER-COUNTRY (WK-NUM-EXPEDICOES)
040900     MOVE E-Importer-Name
041000         TO SHIP-IMPORTER-NAME (WK-NUM-EXPEDICOES)
041100     MOVE E-Importer-Address
041200         TO SHIP-IMPORTER-ADDRESS (WK-NUM-EXPEDICOES)
041300     MOVE E-Importer-City
041400         TO SHIP-IMPORTER-CITY (WK-NUM-EXPEDICOES)
041500     MOVE E-Importer-Postcode
041600         TO SHIP-IMPORTER-POSTCODE (WK-NUM-EXPEDICOES)
041650*    Quantite et poids - les zones numeriques converties par
041660*    1100/1150, pas les colonnes texte brutes de 2-EXPEDIC.
041700     MOVE WK-QTDE-ATUAL
041800         TO SHIP-NR-OF-PACKAGES-NUM (WK-NUM-EXPEDICOES)
041900     MOVE WK-PESO-ATUAL
042000         TO SHIP-WEIGHT-NUM (WK-NUM-EXPEDICOES)
042050*    Marchandise et references de transport.
042100     MOVE E-Description-Of-Goods
042200         TO SHIP-DESCRIPTION-OF-GOODS (WK-NUM-EXPEDICOES)
042300     MOVE E-Master-Awb
042400         TO SHIP-MASTER-AWB (WK-NUM-EXPEDICOES)
042500     MOVE E-Master-Document
042600         TO SHIP-MASTER-DOCUMENT (WK-NUM-EXPEDICOES)
042650*    Pays de routage, un par un (CR0418 ci-dessus).
042700     MOVE E-Routing-Country (1)
042710         TO SHIP-ROUTING-COUNTRY (WK-NUM-EXPEDICOES, 1)
042720     MOVE E-Routing-Country (2)
042730         TO SHIP-ROUTING-COUNTRY (WK-NUM-EXPEDICOES, 2)
042740     MOVE E-Routing-Country (3)
042750         TO SHIP-ROUTING-COUNTRY (WK-NUM-EXPEDICOES, 3)
042760     MOVE E-Routing-Country (4)
042770         TO SHIP-ROUTING-COUNTRY (WK-NUM-EXPEDICOES, 4)
042900     MOVE E-Routing-Country-Count
043000         TO SHIP-ROUTING-COUNTRY-QTD (WK-NUM-EXPEDICOES)
043100     .
043200
043300*===============================================================*
043400*    FONCTION EMISSION
043500
043600 2000-EMITE-GRUPOS.
043700*    25/03/1992 DK CR0015 - chaque groupe (dans son ordre de        CR0015
043800*    creation) est rebalaye pour le decouper en lots de 3.
043900     MOVE 1 TO WK-GRUPO-ATUAL
044000     PERFORM 2050-TRATA-GRUPO UNTIL WK-GRUPO-ATUAL > WK-NUM-GRUPOS
044100     .
044200
044300 2000-EXIT.
044400     EXIT.
044500
044600 2050-TRATA-GRUPO.
044610*    Un passage de cette boucle par groupe, dans l'ordre ou les
044620*    groupes ont ete crees par 1200-LOCALIZA-GRUPO.
044700     PERFORM 2100-MONTA-LOTES-DO-GRUPO
044800     ADD 1 TO WK-GRUPO-ATUAL
044900     .
045000
045100 2100-MONTA-LOTES-DO-GRUPO.
045110*    Rebalayage complet de SHIPMENT-TABLE pour chaque groupe -
045120*    seules les expeditions dont SHIP-GRUPO-INDICE correspond au
045130*    groupe courant sont retenues dans le lot en formation.
045200     MOVE ZERO TO WK-POS-LOTE
045300     MOVE ZERO TO WK-PROCESSADOS-GRUPO
045400     MOVE 1 TO WK-INDICE-EXPEDICAO
045500
045600     PERFORM 2110-TRATA-EXPEDICAO-LOTE
045700         UNTIL WK-INDICE-EXPEDICAO > WK-NUM-EXPEDICOES
045800     .
045900
046000 2110-TRATA-EXPEDICAO-LOTE.
046010*    25/03/1992 DK CR0015 - le lot se ferme a 3 colis ou au         CR0015
046020*    dernier membre du groupe, celui des deux qui vient en
046030*    premier (voir WK-PROCESSADOS-GRUPO).
046100     IF SHIP-GRUPO-INDICE(WK-INDICE-EXPEDICAO) = WK-GRUPO-ATUAL
046200
046300         ADD 1 TO WK-POS-LOTE
046400         MOVE WK-INDICE-EXPEDICAO
046500             TO WK-LOTE-MEMBRO(WK-POS-LOTE)
046600         ADD 1 TO WK-PROCESSADOS-GRUPO
046700
046800         IF WK-POS-LOTE = 3
046900             OR WK-PROCESSADOS-GRUPO
047000                  = GRP-NUM-MEMBROS(WK-GRUPO-ATUAL)
047100             PERFORM 2150-PREPARA-LOTE THRU 2150-EXIT
047200             PERFORM 2200-ESCREVE-DECLARACAO THRU 2200-EXIT
047300             PERFORM 2300-ESCREVE-JORNAL
047400             MOVE ZERO TO WK-POS-LOTE
047500         END-IF
047600
047700     END-IF
047800
047900     ADD 1 TO WK-INDICE-EXPEDICAO
048000     .
048100
048200 2150-PREPARA-LOTE.
048300*    Totaux et identifiant du lot - remis a zero/recalcules a
048400*    chaque lot (contrairement a GRP-TOTAL-PESO, voir CR0049).
048500     MOVE ZERO TO BATCH-PACKAGE-TOTAL
048600     MOVE WK-LOTE-MEMBRO(1) TO WK-LOTE-PRIMEIRO-MEMBRO
048700     MOVE SPACES TO WK-LOTE-TRACKING-JOINED
048800
048900     MOVE 1 TO WK-INDICE-TABELA
049000     PERFORM 2160-ACUMULA-MEMBRO-LOTE
049100         UNTIL WK-INDICE-TABELA > WK-POS-LOTE
049200     .
049300
049400 2150-EXIT.
049500     EXIT.
049600
049700 2160-ACUMULA-MEMBRO-LOTE.
049710*    08/02/2006 FXM CR0203 - WK-LOTE-TRACKING-JOINED accumule      CR0203
049720*    les numeros de suivi du lot separes par un blanc, pour
049730*    servir de cle au marqueur de debut de declaration.
049740*    BATCH-PACKAGE-TOTAL cumule les colis du LOT (au plus 3),
049750*    a distinguer de GRP-TOTAL-PESO qui cumule tout le GROUPE.
049800     ADD SHIP-NR-OF-PACKAGES-NUM
049900             (WK-LOTE-MEMBRO(WK-INDICE-TABELA))
050000         TO BATCH-PACKAGE-TOTAL
050100
050200     IF WK-INDICE-TABELA = 1
050300         STRING SHIP-TRACKING-NR
050400                 (WK-LOTE-MEMBRO(WK-INDICE-TABELA))
050500                 DELIMITED BY SPACE
050600             INTO WK-LOTE-TRACKING-JOINED
050610*    Premier membre du lot : pas de separateur, juste le
050620*    numero de suivi range en tete de WK-LOTE-TRACKING-JOINED.
050700     ELSE
050710*    Membres suivants : la longueur actuelle de la chaine deja
050720*    construite est remesuree (STRING ne sait pas s'ajouter a
050730*    un champ sans connaitre son point de reprise), puis le
050740*    numero de suivi est rajoute apres un blanc separateur.
051100         MOVE ZERO TO WS-CAMPO-CONV-LEN2
051200         INSPECT WK-LOTE-TRACKING-JOINED
051300             TALLYING WS-CAMPO-CONV-LEN2
051400             FOR CHARACTERS BEFORE INITIAL SPACE
051500         STRING WK-LOTE-TRACKING-JOINED(1:WS-CAMPO-CONV-LEN2)
051600                 DELIMITED BY SIZE
051700                 ' ' DELIMITED BY SIZE
051800                 SHIP-TRACKING-NR
051900                     (WK-LOTE-MEMBRO(WK-INDICE-TABELA))
052000                 DELIMITED BY SPACE
052100             INTO WK-LOTE-TRACKING-JOINED
052200     END-IF
052300
052400     ADD 1 TO WK-INDICE-TABELA
052500     .
052600
052700*===============================================================*
052800*    FONCTION EDITION JSON
052900
053000 2200-ESCREVE-DECLARACAO.
053010*    08/02/2006 FXM CR0203 - le marqueur de debut de declaration   CR0203
053020*    remplace le nom de fichier JSON dynamique de la maquette
053030*    d'origine, qui n'a pas d'equivalent en traitement par lots.
053100
053200     ADD 1 TO WK-LOTES-ESCRITOS
053300
053400     STRING '*** DEBUT DECLARATION LOT No ' DELIMITED BY SIZE
053500             WK-LOTES-ESCRITOS DELIMITED BY SIZE
053600             ' - REF ' DELIMITED BY SIZE
053700             WK-LOTE-TRACKING-JOINED DELIMITED BY SPACE
053800             ' ***' DELIMITED BY SIZE
053900         INTO WL-LINHA-JSON
054000     PERFORM 2199-ESCREVE-LINHA
054100
054200     MOVE '{' TO WL-LINHA-JSON
054300     PERFORM 2199-ESCREVE-LINHA
054400
054500     PERFORM 2210-ESCREVE-CABECALHO
054600     PERFORM 2220-ESCREVE-DECLARANTE
054700     PERFORM 2230-ESCREVE-REPRESENTANTE
054800     PERFORM 2240-ESCREVE-HOUSE-CONSIGNMENT THRU 2240-EXIT
054900
055000     MOVE '}' TO WL-LINHA-JSON
055100     PERFORM 2199-ESCREVE-LINHA
055200     .
055300
055400 2200-EXIT.
055500     EXIT.
055600
055700 2199-ESCREVE-LINHA.
055800*    02/05/1996 FXM CR0066 - les blancs de fin de ligne sont        CR0066
055900*    retires avant ecriture (table de caracteres WL-LINHA-JSON-
056000*    BYTES) pour alleger le rapport.
056100     MOVE 132 TO WK-LARGURA-LINHA
056200     PERFORM 2198-RECUA-FIM-LINHA
056300         UNTIL WK-LARGURA-LINHA = ZERO
056400         OR WL-LINHA-JSON-CHAR(WK-LARGURA-LINHA) NOT = SPACE
056500
056600     IF WK-LARGURA-LINHA = ZERO
056700         WRITE C-DECFIC-ENREG FROM WL-LINHA-JSON
056800     ELSE
056900         WRITE C-DECFIC-ENREG
057000             FROM WL-LINHA-JSON(1:WK-LARGURA-LINHA)
057100     END-IF
057200     .
057300
057400 2198-RECUA-FIM-LINHA.
057410*    Un caractere de moins a chaque appel - c'est la seule
057420*    action de cette routine, la decision d'arret reste dans
057430*    le PERFORM ... UNTIL de 2199.
057500     SUBTRACT 1 FROM WK-LARGURA-LINHA
057600     .
057700
057800 2210-ESCREVE-CABECALHO.
057810*    Les trois zones d'entete sont fixes pour l'ensemble du
057820*    circuit MD -> RO, aucune n'est tiree du colis ; elles ne
057830*    bougent pas d'un lot a l'autre.
057900     MOVE '  "specificCircumstanceIndicator": "F33",'
058000         TO WL-LINHA-JSON
058100     PERFORM 2199-ESCREVE-LINHA
058200     MOVE '  "addressedMemberStateCountry": "RO",'
058300         TO WL-LINHA-JSON
058400     PERFORM 2199-ESCREVE-LINHA
058500     MOVE '  "transportMode": "4",'
058600         TO WL-LINHA-JSON
058700     PERFORM 2199-ESCREVE-LINHA
058800     .
058900
059000 2220-ESCREVE-DECLARANTE.
059010*    Zone entierement issue de VALORES-FIXOS-DECLARANTE, aucun
059020*    champ du colis n'y entre - un seul declarant pour tout le
059030*    circuit.
059100     MOVE '  "declarant": {' TO WL-LINHA-JSON
059200     PERFORM 2199-ESCREVE-LINHA
059300
059310*    Identite et numero d'identification du declarant - constants
059320*    de VALORES-FIXOS-DECLARANTE, non tributaires du colis.
059400     STRING '    "name": "' DELIMITED BY SIZE
059500             VFD-NOME DELIMITED BY SPACE
059600             '", "identificationNumber": "' DELIMITED BY SIZE
059700             VFD-ID DELIMITED BY SPACE
059800             '",' DELIMITED BY SIZE
059900         INTO WL-LINHA-JSON
060000     PERFORM 2199-ESCREVE-LINHA
060100
060110*    Adresse complete du declarant, rue/numero/code postal.
060200     STRING '    "address": {"street": "' DELIMITED BY SIZE
060300             VFD-RUA DELIMITED BY SPACE
060400             '", "number": "' DELIMITED BY SIZE
060500             VFD-NUMERO DELIMITED BY SPACE
060600             '", "postCode": "' DELIMITED BY SIZE
060700             VFD-CODPOSTAL DELIMITED BY SPACE
060800             '",' DELIMITED BY SIZE
060900         INTO WL-LINHA-JSON
061000     PERFORM 2199-ESCREVE-LINHA
061100
061110*    togglePoBox reste toujours faux - aucune adresse boite
061120*    postale pour un declarant agree.
061200     STRING '       "city": "' DELIMITED BY SIZE
061300             VFD-CIDADE DELIMITED BY SPACE
061400             '", "country": "' DELIMITED BY SIZE
061500             VFD-PAIS DELIMITED BY SPACE
061600             '", "subdivision": null, "togglePoBox": false},'
061700                 DELIMITED BY SIZE
061800         INTO WL-LINHA-JSON
061900     PERFORM 2199-ESCREVE-LINHA
062000
062010*    Un seul canal de contact (EM = courriel) est porte par ce
062020*    classeur ; pas de telephone dans la maquette d'origine.
062100     STRING '    "communications": [{"type": "EM", "value": "'
062200                 DELIMITED BY SIZE
062300             VFD-EMAIL DELIMITED BY SPACE
062400             '"}]},' DELIMITED BY SIZE
062500         INTO WL-LINHA-JSON
062600     PERFORM 2199-ESCREVE-LINHA
062700     .
062800
062900 2230-ESCREVE-REPRESENTANTE.
062910*    Meme enchainement que 2220-ESCREVE-DECLARANTE, sur la zone
062920*    VALORES-FIXOS-REPRESENTANTE.
063000     MOVE '  "representative": {' TO WL-LINHA-JSON
063100     PERFORM 2199-ESCREVE-LINHA
063200
063210*    Le representant porte en plus un code de statut (VFR-STATUS)
063220*    que le declarant n'a pas - habilitation douaniere distincte.
063300     STRING '    "name": "' DELIMITED BY SIZE
063400             VFR-NOME DELIMITED BY SPACE
063500             '", "identificationNumber": "' DELIMITED BY SIZE
063600             VFR-ID DELIMITED BY SPACE
063700             '", "status": "' DELIMITED BY SIZE
063800             VFR-STATUS DELIMITED BY SPACE
063900             '",' DELIMITED BY SIZE
064000         INTO WL-LINHA-JSON
064100     PERFORM 2199-ESCREVE-LINHA
064200
064210*    Adresse du representant - meme forme que celle du declarant.
064300     STRING '    "address": {"street": "' DELIMITED BY SIZE
064400             VFR-RUA DELIMITED BY SPACE
064500             '", "number": "' DELIMITED BY SIZE
064600             VFR-NUMERO DELIMITED BY SPACE
064700             '", "postCode": "' DELIMITED BY SIZE
064800             VFR-CODPOSTAL DELIMITED BY SPACE
064900             '",' DELIMITED BY SIZE
065000         INTO WL-LINHA-JSON
065100     PERFORM 2199-ESCREVE-LINHA
065200
065250*    Ville et pays du representant - toujours "MD" ici, le
065260*    representant etant domicilie dans le meme pays que le
065270*    declarant qu'il represente.
065300     STRING '       "city": "' DELIMITED BY SIZE
065400             VFR-CIDADE DELIMITED BY SPACE
065500             '", "country": "' DELIMITED BY SIZE
065600             VFR-PAIS DELIMITED BY SPACE
065700             '", "subdivision": null, "togglePoBox": false},'
065800                 DELIMITED BY SIZE
065900         INTO WL-LINHA-JSON
066000     PERFORM 2199-ESCREVE-LINHA
066100
066200     STRING '    "communications": [{"type": "EM", "value": "'
066300                 DELIMITED BY SIZE
066400             VFR-EMAIL DELIMITED BY SPACE
066500             '"}]},' DELIMITED BY SIZE
066600         INTO WL-LINHA-JSON
066700     PERFORM 2199-ESCREVE-LINHA
066800     .
066900
067000 2240-ESCREVE-HOUSE-CONSIGNMENT.
067010*    Corps de la declaration - documentNumber repris du numero
067020*    de suivi joint du lot (WK-LOTE-TRACKING-JOINED), document
067030*    maitre repris du premier membre (numero de vol commun au
067040*    groupe).
067100     MOVE '  "houseConsignment": [{' TO WL-LINHA-JSON
067200     PERFORM 2199-ESCREVE-LINHA
067300
067310*    transportDocument : type N741 (lettre de transport maison)
067320*    fixe, numero de document = tracking des colis du lot joints
067330*    par 2160-ACUMULA-MEMBRO-LOTE.
067400     STRING '    "transportDocument": {"type": "N741", '
067500                 DELIMITED BY SIZE
067600             '"documentNumber": "' DELIMITED BY SIZE
067700             WK-LOTE-TRACKING-JOINED DELIMITED BY SPACE
067800             '"},' DELIMITED BY SIZE
067900         INTO WL-LINHA-JSON
068000     PERFORM 2199-ESCREVE-LINHA
068100
068110*    transportDocumentMaster : type N740 (lettre de transport
068120*    maitre), numero repris du MASTER-DOCUMENT du premier membre
068130*    du lot (le vol est commun a tout le groupe).
068200     STRING '    "transportDocumentMaster": {"type": "N740", '
068300                 DELIMITED BY SIZE
068400             '"documentNumber": "' DELIMITED BY SIZE
068500             SHIP-MASTER-DOCUMENT(WK-LOTE-PRIMEIRO-MEMBRO)
068600                 DELIMITED BY SPACE
068700             '"},' DELIMITED BY SIZE
068800         INTO WL-LINHA-JSON
068900     PERFORM 2199-ESCREVE-LINHA
069000
069010*    Fret aerien sans conteneur - containerIndicator toujours
069020*    faux, table des unites de transport toujours vide.
069100     STRING '    "containerInformation": {"containerIndicator":'
069200                 DELIMITED BY SIZE
069300             ' false, "transportEquipment": []},' DELIMITED BY SIZE
069400         INTO WL-LINHA-JSON
069500     PERFORM 2199-ESCREVE-LINHA
069600
069610*    Pas de reference fiscale complementaire dans ce circuit -
069620*    role et numero de TVA restent nuls.
069700     STRING '    "additionalFiscalReferences": {"role": null, '
069800                 DELIMITED BY SIZE
069900             '"VATIdentificationNumber": null},' DELIMITED BY SIZE
070000         INTO WL-LINHA-JSON
070100     PERFORM 2199-ESCREVE-LINHA
070200
070210*    Ni contenant postal ni montants factures/deductions a ce
070220*    niveau - zones nulles comme dans la maquette d'origine.
070300     STRING '    "receptacleId": null, "totalAmountInvoiced":'
070400                 DELIMITED BY SIZE
070500             ' null, "additionsDeductionsAmount": null,'
070600                 DELIMITED BY SIZE
070700         INTO WL-LINHA-JSON
070800     PERFORM 2199-ESCREVE-LINHA
070900
070910*    Pas de frais postaux ni d'information complementaire a
070920*    signaler pour ce circuit.
071000     STRING '    "postalCharges": null, "additionalInformation":'
071100                 DELIMITED BY SIZE
071200             ' [],' DELIMITED BY SIZE
071300         INTO WL-LINHA-JSON
071400     PERFORM 2199-ESCREVE-LINHA
071500
071510*    additionalSupplyChainActor : le representant (VFD-ID) tient
071520*    aussi le role "CR" (transporteur) dans ce montage simplifie.
071600     STRING '    "additionalSupplyChainActor": [{"id": "'
071700                 DELIMITED BY SIZE
071800             VFD-ID DELIMITED BY SPACE
071900             '", "role": "CR"}],' DELIMITED BY SIZE
072000         INTO WL-LINHA-JSON
072100     PERFORM 2199-ESCREVE-LINHA
072200
072210*    Suite du house consignment portee par les paragraphes
072220*    dedies ci-dessous (poids, consignor, consignee, pied de
072230*    lot, goods item).
072300     PERFORM 2250-ESCREVE-PESO-REFERENCIA
072400     PERFORM 2260-ESCREVE-CONSIGNOR
072500     PERFORM 2270-ESCREVE-CONSIGNEE
072600     PERFORM 2280-ESCREVE-RODAPE-LOTE
072700     PERFORM 2290-ESCREVE-GOODS-ITEM
072800
072900     MOVE '  }]' TO WL-LINHA-JSON
073000     PERFORM 2199-ESCREVE-LINHA
073100     .
073200
073300 2240-EXIT.
073400     EXIT.
073500
073600 2250-ESCREVE-PESO-REFERENCIA.
073700*    30/09/2011 KR CR0255 - GRP-TOTAL-PESO (total du groupe         CR0255
073800*    entier, pas du lot) est repris ici et sur le goods item.
073900     MOVE GRP-TOTAL-PESO(WK-GRUPO-ATUAL) TO WK-PESO-GRUPO-EDITADO
074000     MOVE ZERO TO WS-CAMPO-CONV-LEN2
074100     INSPECT WK-PESO-GRUPO-EDITADO TALLYING WS-CAMPO-CONV-LEN2
074200         FOR LEADING SPACE
074300     STRING '    "totalGrossMass": "' DELIMITED BY SIZE
074400             WK-PESO-GRUPO-EDITADO
074500                 (WS-CAMPO-CONV-LEN2 + 1: ) DELIMITED BY SIZE
074600             '",' DELIMITED BY SIZE
074700         INTO WL-LINHA-JSON
074800     PERFORM 2199-ESCREVE-LINHA
074850*    referenceNumber reprend le document maitre, pas le numero de
074860*    suivi joint - c'est le document de transport qui fait
074870*    reference pour la douane, pas l'etiquette colis.
074900
075000     STRING '    "referenceNumber": "' DELIMITED BY SIZE
075100             SHIP-MASTER-DOCUMENT(WK-LOTE-PRIMEIRO-MEMBRO)
075200                 DELIMITED BY SPACE
075300             '",' DELIMITED BY SIZE
075400         INTO WL-LINHA-JSON
075500     PERFORM 2199-ESCREVE-LINHA
075600     .
075700
075800 2260-ESCREVE-CONSIGNOR.
075810*    Nom et adresse viennent du premier membre du lot
075820*    (WK-LOTE-PRIMEIRO-MEMBRO) ; numero et code postal restent
075830*    ceux de l'entrepot MD, constants pour tous les lots.
075900     MOVE '    "consignor": {' TO WL-LINHA-JSON
076000     PERFORM 2199-ESCREVE-LINHA
076100
076200     STRING '       "name": "' DELIMITED BY SIZE
076300             SHIP-SHIPPER-NAME(WK-LOTE-PRIMEIRO-MEMBRO)
076400                 DELIMITED BY SPACE
076500             '", "identificationNumber": null,'
076600                 DELIMITED BY SIZE
076700         INTO WL-LINHA-JSON
076800     PERFORM 2199-ESCREVE-LINHA
076900
076910*    Numero de voie "30" et code postal "MD2005" sont fixes :
076920*    l'entrepot d'expedition ne change jamais d'un lot a l'autre.
077000     STRING '       "address": {"street": "' DELIMITED BY SIZE
077100             SHIP-SHIPPER-ADDRESS(WK-LOTE-PRIMEIRO-MEMBRO)
077200                 DELIMITED BY SPACE
077300             '", "number": "30", "postCode": "MD2005",'
077400                 DELIMITED BY SIZE
077500         INTO WL-LINHA-JSON
077600     PERFORM 2199-ESCREVE-LINHA
077700
077800     STRING '       "city": "' DELIMITED BY SIZE
077900             SHIP-SHIPPER-CITY(WK-LOTE-PRIMEIRO-MEMBRO)
078000                 DELIMITED BY SPACE
078100             '", "country": "MD"},' DELIMITED BY SIZE
078200         INTO WL-LINHA-JSON
078300     PERFORM 2199-ESCREVE-LINHA
078400
078410*    Courriel du representant (VFD-EMAIL) reutilise comme contact
078420*    du consignor - aucun courriel propre au classeur expediteur.
078500     STRING '       "communications": [{"type": "EM", "value": '
078600                 DELIMITED BY SIZE
078700             '"' DELIMITED BY SIZE
078800             VFD-EMAIL DELIMITED BY SPACE
078900             '"}], "typeOfPerson": "2"},' DELIMITED BY SIZE
079000         INTO WL-LINHA-JSON
079100     PERFORM 2199-ESCREVE-LINHA
079200     .
079300
079400 2270-ESCREVE-CONSIGNEE.
079410*    Nom, adresse, ville et pays viennent eux aussi du premier
079420*    membre du lot ; seul le numero de voie reste fixe ("5").
079500     MOVE '    "consignee": {' TO WL-LINHA-JSON
079600     PERFORM 2199-ESCREVE-LINHA
079700
079710*    identificationNumber reste nul - le destinataire n'est pas
079720*    identifie par un numero fiscal dans ce circuit postal.
079800     STRING '       "name": "' DELIMITED BY SIZE
079900             SHIP-IMPORTER-NAME(WK-LOTE-PRIMEIRO-MEMBRO)
080000                 DELIMITED BY SPACE
080100             '", "identificationNumber": null,'
080200                 DELIMITED BY SIZE
080300         INTO WL-LINHA-JSON
080400     PERFORM 2199-ESCREVE-LINHA
080500
080510*    Code postal repris colonne par colonne (pas fixe cette fois :
080520*    le destinataire change de lot en lot, contrairement a l'MD).
080600     STRING '       "address": {"street": "' DELIMITED BY SIZE
080700             SHIP-IMPORTER-ADDRESS(WK-LOTE-PRIMEIRO-MEMBRO)
080800                 DELIMITED BY SPACE
080900             '", "number": "5", "postCode": "'
081000                 DELIMITED BY SIZE
081100             SHIP-IMPORTER-POSTCODE(WK-LOTE-PRIMEIRO-MEMBRO)
081200                 DELIMITED BY SPACE
081300             '",' DELIMITED BY SIZE
081400         INTO WL-LINHA-JSON
081500     PERFORM 2199-ESCREVE-LINHA
081550*    Contrairement au consignor (toujours "MD"), country varie
081560*    ici d'un lot a l'autre selon le destinataire du colis.
081600
081700     STRING '       "city": "' DELIMITED BY SIZE
081800             SHIP-IMPORTER-CITY(WK-LOTE-PRIMEIRO-MEMBRO)
081900                 DELIMITED BY SPACE
082000             '", "country": "' DELIMITED BY SIZE
082100             SHIP-IMPORTER-COUNTRY(WK-LOTE-PRIMEIRO-MEMBRO)
082200                 DELIMITED BY SPACE
082300             '"},' DELIMITED BY SIZE
082400         INTO WL-LINHA-JSON
082500     PERFORM 2199-ESCREVE-LINHA
082550*    Meme VFD-EMAIL que pour le consignor : un seul courriel de
082560*    contact sert aux deux parties dans ce montage simplifie.
082600
082700     STRING '       "communications": [{"type": "EM", "value": '
082800                 DELIMITED BY SIZE
082900             '"' DELIMITED BY SIZE
083000             VFD-EMAIL DELIMITED BY SPACE
083100             '"}], "typeOfPerson": "2"},' DELIMITED BY SIZE
083200         INTO WL-LINHA-JSON
083300     PERFORM 2199-ESCREVE-LINHA
083400     .
083500
083600 2280-ESCREVE-RODAPE-LOTE.
083610*    Clot le bloc houseConsignment : zones fixes (transporteur,
083620*    representant supplementaire, lieux d'acceptation/livraison)
083630*    puis appel a 2285 pour la liste des pays de routage.
083700     MOVE '    "notifyParty": null, "transportCharges": "Z",'
083800         TO WL-LINHA-JSON
083900     PERFORM 2199-ESCREVE-LINHA
083950*    notifyParty reste nul - aucun tiers a prevenir dans ce
083960*    circuit postal ; transportCharges "Z" = port paye a
083970*    destination, code fixe pour tous les lots.
084000
084010*    Le transporteur (carrierIdentificationNumber) reprend
084020*    l'identifiant du representant de declaration, VFD-ID.
084100     STRING '    "carrierIdentificationNumber": "'
084200                 DELIMITED BY SIZE
084300             VFD-ID DELIMITED BY SPACE
084400             '",' DELIMITED BY SIZE
084500         INTO WL-LINHA-JSON
084600     PERFORM 2199-ESCREVE-LINHA
084700
084710*    supplementaryFilingType "1" fixe : toutes les declarations
084720*    de ce classeur sont deposees en filing complementaire.
084800     STRING '    "supplementaryDeclarant": {"id": "'
084900                 DELIMITED BY SIZE
085000             VFR-ID DELIMITED BY SPACE
085100             '", "supplementaryFilingType": "1"},'
085200                 DELIMITED BY SIZE
085300         INTO WL-LINHA-JSON
085400     PERFORM 2199-ESCREVE-LINHA
085500
085510*    Meme document maitre (N741) que plus haut, repete ici comme
085520*    piece justificative du lot.
085600     STRING '    "supportingDocuments": [{"type": "N741", '
085700                 DELIMITED BY SIZE
085800             '"referenceNumber": "' DELIMITED BY SIZE
085900             SHIP-MASTER-DOCUMENT(WK-LOTE-PRIMEIRO-MEMBRO)
086000                 DELIMITED BY SPACE
086100             '"}],' DELIMITED BY SIZE
086200         INTO WL-LINHA-JSON
086300     PERFORM 2199-ESCREVE-LINHA
086400
086410*    Lieu d'acceptation : toujours l'entrepot d'origine MD -
086420*    Chisinau, point de depart unique de tous les classeurs.
086500     STRING '    "placeOfAcceptance": {"location": "CHISINAU", '
086600                 DELIMITED BY SIZE
086700             '"country": "MD", "unlocode": null},'
086800                 DELIMITED BY SIZE
086900         INTO WL-LINHA-JSON
087000     PERFORM 2199-ESCREVE-LINHA
087100
087110*    Lieu de livraison : toujours le hub RO - Otopeni, point
087120*    d'arrivee unique de tous les classeurs.
087200     STRING '    "placeOfDelivery": {"location": "OTOPENI", '
087300                 DELIMITED BY SIZE
087400             '"country": "RO", "unlocode": null},'
087500                 DELIMITED BY SIZE
087600         INTO WL-LINHA-JSON
087700     PERFORM 2199-ESCREVE-LINHA
087800
087900     PERFORM 2285-ESCREVE-PAISES-ROTEAMENTO
088000     .
088100
088200 2285-ESCREVE-PAISES-ROTEAMENTO.
088210*    05/07/2021 FXM CR0366 - la liste vient de WK-LOTE-PRIMEIRO-    CR0366
088220*    MEMBRO (meme colis que le consignee), pas du lot entier ;
088230*    sa longueur est portee par SHIP-ROUTING-COUNTRY-QTD.
088300     MOVE '    "countriesOfRoutingOfConsignment": ['
088400         TO WL-LINHA-JSON
088500     PERFORM 2199-ESCREVE-LINHA
088600
088700     MOVE 1 TO WK-INDICE-TABELA
088800     PERFORM 2286-ESCREVE-PAIS-ROTEAMENTO
088900         UNTIL WK-INDICE-TABELA
089000             > SHIP-ROUTING-COUNTRY-QTD(WK-LOTE-PRIMEIRO-MEMBRO)
089100
089200     MOVE '    ],' TO WL-LINHA-JSON
089300     PERFORM 2199-ESCREVE-LINHA
089400     .
089500
089600 2286-ESCREVE-PAIS-ROTEAMENTO.
089610*    Virgule sur tous les elements sauf le dernier de la table.
089700     IF WK-INDICE-TABELA
089800             < SHIP-ROUTING-COUNTRY-QTD(WK-LOTE-PRIMEIRO-MEMBRO)
089900         STRING '      "' DELIMITED BY SIZE
090000                 SHIP-ROUTING-COUNTRY
090100                     (WK-LOTE-PRIMEIRO-MEMBRO,
090200                      WK-INDICE-TABELA) DELIMITED BY SIZE
090300                 '",' DELIMITED BY SIZE
090400             INTO WL-LINHA-JSON
090500     ELSE
090600         STRING '      "' DELIMITED BY SIZE
090700                 SHIP-ROUTING-COUNTRY
090800                     (WK-LOTE-PRIMEIRO-MEMBRO,
090900                      WK-INDICE-TABELA) DELIMITED BY SIZE
091000                 '"' DELIMITED BY SIZE
091100             INTO WL-LINHA-JSON
091200     END-IF
091300     PERFORM 2199-ESCREVE-LINHA
091400     ADD 1 TO WK-INDICE-TABELA
091500     .
091600
091700 2290-ESCREVE-GOODS-ITEM.
091710*    30/09/2011 KR CR0255 - un seul goodsItem par lot (numero       CR0255
091720*    "1" fixe) ; poids repris de GRP-TOTAL-PESO, nombre de colis
091730*    repris de BATCH-PACKAGE-TOTAL - voir la note sur 1200-
091740*    LOCALIZA-GRUPO pour la distinction entre les deux totaux.
091800     MOVE '    "goodsItem": [{' TO WL-LINHA-JSON
091900     PERFORM 2199-ESCREVE-LINHA
092000
092050*    Numero fixe "1" - un seul article de marchandise par lot,
092060*    la ventilation par colis individuel ne va pas plus loin.
092100     MOVE '       "goodsItemNumber": "1",' TO WL-LINHA-JSON
092200     PERFORM 2199-ESCREVE-LINHA
092300
092310*    Le numero d'AWB maitre tient lieu de code SH faute de
092320*    nomenclature douaniere renseignee en amont dans le classeur.
092400     STRING '       "commodityCode": {"harmonizedSystemCode": "'
092500                 DELIMITED BY SIZE
092600             SHIP-MASTER-AWB(WK-LOTE-PRIMEIRO-MEMBRO)
092700                 DELIMITED BY SPACE
092800             '", "combinedNomenclatureCode": null, '
092900                 DELIMITED BY SIZE
093000             '"CUSCode": null},' DELIMITED BY SIZE
093100         INTO WL-LINHA-JSON
093200     PERFORM 2199-ESCREVE-LINHA
093300
093310*    Description reprise du premier membre du lot, comme tous
093320*    les autres champs "goods" de cette ligne.
093400     STRING '       "descriptionOfGoods": "' DELIMITED BY SIZE
093500             SHIP-DESCRIPTION-OF-GOODS(WK-LOTE-PRIMEIRO-MEMBRO)
093600                 DELIMITED BY SPACE
093700             '",' DELIMITED BY SIZE
093800         INTO WL-LINHA-JSON
093900     PERFORM 2199-ESCREVE-LINHA
094000
094010*    Purge des zeros/blancs de tete avant ecriture - meme
094020*    technique qu'en 2250 pour totalGrossMass.
094100     MOVE GRP-TOTAL-PESO(WK-GRUPO-ATUAL) TO WK-PESO-GRUPO-EDITADO
094200     MOVE ZERO TO WS-CAMPO-CONV-LEN2
094300     INSPECT WK-PESO-GRUPO-EDITADO TALLYING WS-CAMPO-CONV-LEN2
094400         FOR LEADING SPACE
094500     STRING '       "grossMass": "' DELIMITED BY SIZE
094600             WK-PESO-GRUPO-EDITADO
094700                 (WS-CAMPO-CONV-LEN2 + 1: ) DELIMITED BY SIZE
094800             '",' DELIMITED BY SIZE
094900         INTO WL-LINHA-JSON
095000     PERFORM 2199-ESCREVE-LINHA
095100
095110*    numberOfPackages vient de BATCH-PACKAGE-TOTAL (somme des
095120*    colis DU LOT, pas du groupe) - shippingMarks "FARA" fixe.
095200     MOVE BATCH-PACKAGE-TOTAL TO WK-QTDE-LOTE-EDITADO
095300     MOVE ZERO TO WS-CAMPO-CONV-LEN2
095400     INSPECT WK-QTDE-LOTE-EDITADO TALLYING WS-CAMPO-CONV-LEN2
095500         FOR LEADING SPACE
095600     STRING '       "packaging": [{"typeOfPackages": "PC", '
095700                 DELIMITED BY SIZE
095800             '"numberOfPackages": ' DELIMITED BY SIZE
095900             WK-QTDE-LOTE-EDITADO
096000                 (WS-CAMPO-CONV-LEN2 + 1: ) DELIMITED BY SIZE
096100             ', "shippingMarks": "FARA"}],' DELIMITED BY SIZE
096200         INTO WL-LINHA-JSON
096300     PERFORM 2199-ESCREVE-LINHA
096350*    supportingDocuments se repete ici au niveau goods-item,
096360*    meme piece justificative (N741) qu'au niveau du lot en
096370*    2280-ESCREVE-RODAPE-LOTE - deux zones distinctes du JSON,
096380*    mais une seule reference de document maitre pour tout le lot.
096400     STRING '       "supportingDocuments": [{"type": "N741", '
096410                 DELIMITED BY SIZE
096420             '"referenceNumber": "' DELIMITED BY SIZE
096430             SHIP-MASTER-DOCUMENT(WK-LOTE-PRIMEIRO-MEMBRO)
096440                 DELIMITED BY SPACE
096450             '"}]' DELIMITED BY SIZE
096460         INTO WL-LINHA-JSON
096470     PERFORM 2199-ESCREVE-LINHA
096500
096600     MOVE '    }]' TO WL-LINHA-JSON
096700     PERFORM 2199-ESCREVE-LINHA
096750     .
096800
096900*===============================================================*
097000*    FONCTION JOURNAL
097100
097200 2300-ESCREVE-JORNAL.
097300*    02/05/1996 FXM CR0066 - une ligne par lot ecrit, texte         CR0066
097400*    repris tel que produit par la maquette d'origine.
097500     STRING 'Written JSON: ' DELIMITED BY SIZE
097600             WK-LOTE-TRACKING-JOINED DELIMITED BY SPACE
097700             '.json' DELIMITED BY SIZE
097800         INTO WL-LINHA-JSON
097900     WRITE C-JORFIC-ENREG FROM WL-LINHA-JSON
098000     .
098100
098200 3000-ENCERRA.
098300*    12/12/2022 DK CR0389 - marqueur de fin de traitement, texte    CR0389
098400*    repris tel que produit par la maquette d'origine.
098500     MOVE 'All JSONs written.' TO WL-LINHA-JSON
098600     WRITE C-JORFIC-ENREG FROM WL-LINHA-JSON
098700
098750*    Trois compteurs pour le pupitre - colis lus, groupes formes
098760*    en memoire, lots effectivement ecrits en declarations JSON.
098770*    Un ecart entre groupes et lots signale des colis rejetes en
098780*    cours de regroupement (cf. 1200-LOCALIZA-GRUPO).
098800     DISPLAY 'PHASE 2 - EXPEDITIONS CHARGEES : '
098900             WK-NUM-EXPEDICOES
099000     DISPLAY 'PHASE 2 - GROUPES FORMES        : ' WK-NUM-GRUPOS
099100     DISPLAY 'PHASE 2 - LOTS/DECLARATIONS      : '
099200             WK-LOTES-ESCRITOS
099300     .
099400******************************************************************
