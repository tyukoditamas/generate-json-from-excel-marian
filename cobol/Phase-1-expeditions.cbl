000100******************************************************************
000200* AUTHOR:        D. KURTEANU
000300* INSTALLATION:  SOFT-DOUANES SARL - PARC LOGISTIQUE BVD 14
000400* DATE-WRITTEN:  04/11/1991
000500* DATE-COMPILED:
000600* SECURITY:      NON CLASSIFIE
000700******************************************************************
000800* PURPOSE.
000900*    PHASE 1 DE LA CHAINE ENS - LECTURE DU FICHIER COLIS (EXPORT
001000*    A PLAT DU CLASSEUR DE SUIVI DES EXPEDITIONS AERIENNES) ET
001100*    PREPARATION DU FICHIER DE TRAVAIL 2-EXPEDIC UTILISE PAR LA
001200*    PHASE 2 (GENERATION DES DECLARATIONS ENS).
001300*    ENTETE IGNOREE, LIGNES VIDES IGNOREES, CHAMPS TEXTE APURES
001400*    DES BLANCS DE TETE ET DE FIN, LISTE DES PAYS DE ROUTAGE
001500*    CALCULEE PAR COLIS (MD, RO, DE + PAYS DESTINATAIRE SI ABSENT
001600*    DE CETTE LISTE).
001700******************************************************************
001800* JOURNAL DES MODIFICATIONS.
001900*    04/11/1991 DK  CR0001  PROGRAMME INITIAL - LECTURE COLIS.      CR0001
002000*    19/02/1992 DK  CR0014  AJOUT DU TEST DE LIGNE ENTIEREMENT      CR0014
002100*                           VIDE (TOUTES COLONNES A BLANC).
002200*    08/09/1993 FXM CR0037  APURAGE DES BLANCS DE TETE SUR LES      CR0037
002300*                           CHAMPS TEXTE AVANT RANGEMENT.
002400*    22/06/1995 FXM CR0058  CALCUL DE LA LISTE DES PAYS DE          CR0058
002500*                           ROUTAGE (MD, RO, DE + PAYS DEST.).
002600*    14/01/1997 KR  CR0091  LE FICHIER DE TRAVAIL DEVIENT           CR0091
002700*                           2-EXPEDIC (ANCIEN 2-COLIS.DAT).
002800*    30/11/1998 KR  CR0103  REVUE DE PASSAGE DE SIECLE - AUCUN      CR0103
002900*                           CHAMP DATE A DEUX POSITIONS UTILISE
003000*                           DANS CE PROGRAMME, RAS AN 2000.
003100*    11/03/1999 KR  CR0107  CONTROLE Y2K CONFIRME SUR EXPEDIC.      CR0107
003200*    26/08/2001 DK  CR0152  NOMBRE DE COLONNES D'ENTREE PORTE DE    CR0152
003300*                           12 A 14 (AJOUT MASTER-AWB ET
003400*                           MASTER-DOCUMENT).
003500*    17/05/2004 FXM CR0188  LE SEPARATEUR DE COLONNES DEVIENT LE    CR0188
003600*                           CARACTERE BARRE VERTICALE.
003700*    09/10/2009 KR  CR0241  ROUTAGE : LA LISTE DE BASE EST          CR0241
003800*                           DESORMAIS PORTEE PAR UNE TABLE
003900*                           REDEFINIE SUR DES CONSTANTES.
004000*    21/02/2015 DK  CR0309  CORRECTION DU COMPTEUR DE LIGNES        CR0309
004100*                           REJETEES (REMISE A ZERO EN ENTREE
004200*                           DE TRAITEMENT).
004300*    05/07/2021 FXM CR0366  LE NOMBRE DE PAYS DE ROUTAGE EST        CR0366
004400*                           DESORMAIS PORTE EN SORTIE (UTILISE
004500*                           PAR LA PHASE 2 POUR LE REGROUPEMENT).
004600*    30/01/2024 KR  CR0412  AJUSTEMENT DE LA TAILLE DES CHAMPS      CR0412
004700*                           NR-OF-PACKAGES ET WEIGHT POUR
004800*                           SUPPORTER LES VALEURS NON NUMERIQUES
004900*                           REMONTEES TELLES QUE LUES.
004910*    03/06/2024 KR  CR0419  REDEFINES WK-COLONNES-QUANTITES         CR0419
004920*                           REALIGNE SUR LA POSITION REELLE DE
004930*                           NR-OF-PACKAGES (L'ANCIENNE VERSION NE
004940*                           SERVAIT A RIEN) ET BRANCHE SUR UN
004950*                           DISPLAY DE DIAGNOSTIC DANS 2300-
004960*                           APURE-CHAMPS.
004970*    04/06/2024 KR  CR0420  UNE LIGNE DONT LES 14 COLONNES SONT     CR0420
004980*                           VIDES MAIS PORTE SES BARRES VERTICALES
004990*                           DE SEPARATION PASSAIT A TORT LE TEST DE
004995*                           LIGNE VIDE (2050), QUI NE REGARDAIT QUE
004996*                           LA LIGNE BRUTE. AJOUT DE 2150-VERIFIE-
004997*                           COLONNES-VIDES, APRES DECOUPAGE, QUI
004998*                           REJETTE SUR LES COLONNES APUREES.
005000******************************************************************
005100 IDENTIFICATION DIVISION.
005200 PROGRAM-ID.     1-EXPEDITIONS.
005300 AUTHOR.         D. KURTEANU.
005400 INSTALLATION.   SOFT-DOUANES SARL.
005500 DATE-WRITTEN.   04/11/1991.
005600 DATE-COMPILED.
005700 SECURITY.       NON CLASSIFIE.
005800******************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     CLASS CLASSE-CHIFFRES IS '0' THRU '9'
006300     C01 IS TOP-OF-FORM.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700
006800*    Phase-1-fichier d'entree (export a plat du classeur colis)
006900     SELECT  F-COLIS ASSIGN TO 'INCOLIS'
007000         ORGANIZATION LINE SEQUENTIAL
007100         FILE STATUS IS WS-ETAT-COLIS.
007200
007300*    Phase-1-fichier de sortie (travail pour la Phase 2)
007400     SELECT  C-EXPEDIC ASSIGN TO 'EXPEDIC'
007500         ORGANIZATION LINE SEQUENTIAL
007600         FILE STATUS IS WS-ETAT-EXPEDIC.
007700
007800******************************************************************
007900 DATA DIVISION.
008000 FILE SECTION.
008100
008200*    Ligne brute du classeur, 14 colonnes separees par '|'.
008300 FD  F-COLIS.
008400 01  F-COLIS-ENREG.
008500     05 F-COLIS-TEXTE              PIC X(580).
008600     05 FILLER                     PIC X(20).
008700
008800*    Article de travail rearrange, une ligne = un colis.
008900 FD  C-EXPEDIC.
009000 01  C-EXPEDIC-ENREG.
009010*    Bloc expediteur, repris tel quel de la colonne brute.
009100     05 EX-Tracking-Nr            PIC X(30).
009200     05 EX-Shipper-Name           PIC X(60).
009300     05 EX-Shipper-Address        PIC X(60).
009400     05 EX-Shipper-City           PIC X(30).
009410*    Bloc destinataire - EX-Importer-Country sert de base au
009420*    calcul du routage en 2400-CALCULE-ROUTAGE.
009500     05 EX-Importer-Country       PIC X(02).
009600     05 EX-Importer-Name          PIC X(60).
009700     05 EX-Importer-Address       PIC X(60).
009800     05 EX-Importer-City          PIC X(30).
009900     05 EX-Importer-Postcode      PIC X(10).
009910*    Quantite et poids restent en texte ici, apures mais pas
009920*    convertis - la Phase 2 fera la conversion numerique finale.
010000     05 EX-Nr-Of-Packages         PIC X(05).
010100     05 EX-Weight                 PIC X(10).
010200     05 EX-Description-Of-Goods   PIC X(100).
010210*    References de transport portees par le colis.
010300     05 EX-Master-Awb             PIC X(30).
010400     05 EX-Master-Document        PIC X(30).
010410*    Pays de routage calcules par 2400-CALCULE-ROUTAGE ; le
010420*    compteur dit combien d'elements de la table sont garnis.
010500     05 EX-Routing-Countries.
010600         10 EX-Routing-Country    PIC X(02) OCCURS 4 TIMES.
010700     05 EX-Routing-Country-Count  PIC 9(01).
010800     05 FILLER                    PIC X(20).
010900
011000******************************************************************
011100 WORKING-STORAGE SECTION.
011200
011300 1   WORKING-DATA-MANAGER.
011400
011500*    Ligne lue redefinie en table de caracteres, utilisee pour
011600*    verifier si la ligne est entierement vide.
011700     05 WK-LIGNE-COLIS            PIC X(600).
011800     05 WK-LIGNE-CARACTERES REDEFINES WK-LIGNE-COLIS.
011900         10 WK-LIGNE-CARACTERE    PIC X(01) OCCURS 600 TIMES.
012000
012100*    Liste fixe des pays de routage (MD, RO, DE), montee par
012200*    redefinition de litteral plutot que par trois MOVE separes -
012300*    les trois codes restent groupes dans un seul VALUE.
012400     05 WK-ROUTAGE-LITTERAL       PIC X(06) VALUE 'MDRODE'.
012500     05 WK-ROUTAGE-BASE REDEFINES WK-ROUTAGE-LITTERAL.
012600         10 WK-ROUTAGE-BASE-PAYS  PIC X(02) OCCURS 3 TIMES.
012700
012800*    Champs decoupes d'une ligne de colis (colonnes 1 a 14).
012900     05 WK-COLONNES-COLIS.
013000         10 WK-TRACKING-NR          PIC X(30).
013010*        Colonnes 2 a 4 du classeur : identite de l'expediteur.
013100         10 WK-SHIPPER-NAME         PIC X(60).
013200         10 WK-SHIPPER-ADDRESS      PIC X(60).
013300         10 WK-SHIPPER-CITY         PIC X(30).
013310*        Colonnes 5 a 9 : identite du destinataire.
013400         10 WK-IMPORTER-COUNTRY     PIC X(02).
013500         10 WK-IMPORTER-NAME        PIC X(60).
013600         10 WK-IMPORTER-ADDRESS     PIC X(60).
013700         10 WK-IMPORTER-CITY        PIC X(30).
013800         10 WK-IMPORTER-POSTCODE    PIC X(10).
013810*        Colonnes 10-11 : quantite/poids, encore en texte ici.
013900         10 WK-NR-OF-PACKAGES       PIC X(05).
014000         10 WK-WEIGHT               PIC X(10).
014010*        Colonnes 12-14 : marchandise et references de vol.
014100         10 WK-DESCRIPTION-OF-GOODS PIC X(100).
014200         10 WK-MASTER-AWB           PIC X(30).
014300         10 WK-MASTER-DOCUMENT      PIC X(30).
014400*        03/06/2024 KR CR0419 - reinterpretation numerique du     CR0419
014410*        champ NR-OF-PACKAGES, alignee sur ses positions reelles
014420*        dans WK-COLONNES-COLIS, pour le DISPLAY de diagnostic de
014430*        2300-APURE-CHAMPS sur les quantites non numeriques (le
014440*        champ WEIGHT n'est pas repris ici : son texte porte un
014450*        point decimal qui n'a pas de sens reinterprete en
014460*        PIC 9 ; sa conversion reelle reste faite en Phase 2).
014700     05 WK-COLONNES-QUANTITES REDEFINES WK-COLONNES-COLIS.
014800         10 FILLER                  PIC X(342).
014900         10 WK-NR-OF-PACKAGES-NUM   PIC 9(05).
015100         10 FILLER                  PIC X(170).
015200
015210*    Indices de boucle et compteurs de controle imprimes par
015220*    3000-CLOTURE (totaux lus/ecrits/rejetees, voir CR0309).
015300     05 WK-INDICE-CARACTERE        PIC 9(03) COMP.
015400     05 WK-INDICE-ROUTAGE          PIC 9(01) COMP.
015500     05 WK-LIGNES-LUES             PIC 9(07) COMP.
015600     05 WK-LIGNES-ECRITES          PIC 9(07) COMP.
015700     05 WK-LIGNES-REJETEES         PIC 9(07) COMP.
015800
015850*    Indicateur pose par 2050/2060-VERIFIE-LIGNE-VIDE.
015900     05 WK-LIGNE-VIDE              PIC X(03) VALUE 'NON'.
016000         88 LIGNE-VIDE-OUI                VALUE 'OUI'.
016100         88 LIGNE-VIDE-NON                VALUE 'NON'.
016200
016250*    Indicateur pose par 2400/2450 pour la derivation du routage.
016300     05 WK-PAYS-TROUVE             PIC X(03) VALUE 'NON'.
016400         88 PAYS-TROUVE-OUI               VALUE 'OUI'.
016500         88 PAYS-TROUVE-NON                VALUE 'NON'.
016600
016700*    Zone de travail unique reutilisee par la routine d'apurage
016800*    des blancs de tete (evite de repeter la logique 9 fois).
016900     05 WS-CHAMP-APURE             PIC X(100).
017000     05 WS-LONGUEUR-BLANCS         PIC 9(03) COMP.
017100
017200     05 WS-ETAT-COLIS              PIC X(02) VALUE '00'.
017300     05 WS-ETAT-EXPEDIC            PIC X(02) VALUE '00'.
017400
017500 1   FILE-WORKING-MANAGER.
017600* ++===                                fin article rencontre ===++
017700     05  FIN-ENREG                PIC  X(01) VALUE  SPACE.
017800         88  FF                              VALUE  HIGH-VALUE.
017900     05  PREMIERE-LIGNE           PIC  X(03) VALUE 'OUI'.
018000         88  PREMIERE-LIGNE-OUI              VALUE 'OUI'.
018100         88  PREMIERE-LIGNE-NON               VALUE 'NON'.
018200
018300******************************************************************
018400 PROCEDURE DIVISION.
018500 MAIN-PROCEDURE.
018510*    Lecture d'avance classique : on lit une fois avant d'entrer
018520*    dans la boucle, puis chaque passage de 1900 relit la ligne
018530*    suivante (voir 9000-LIT-COLIS).
018600
018700     PERFORM 1000-INITIALISE
018800
018900     PERFORM 9000-LIT-COLIS
019000     PERFORM 1900-PROCESSA-COLIS UNTIL FF
019100
019200     PERFORM 3000-CLOTURE
019300
019400     STOP RUN.
019500
019600*===============================================================*
019700*    FONCTION LECTURE ET MISE EN FORME DES COLIS
019800
019900 1000-INITIALISE.
020000*    04/11/1991 DK CR0001 - ouverture des deux fichiers de phase.   CR0001
020100     MOVE ZERO TO WK-LIGNES-LUES
020200     MOVE ZERO TO WK-LIGNES-ECRITES
020300     MOVE ZERO TO WK-LIGNES-REJETEES
020400
020500     OPEN INPUT  F-COLIS
020600     OPEN OUTPUT C-EXPEDIC
020700     .
020800
020900 2000-TRAITE-COLIS.
020950*    Un passage par colis lu, entete et lignes vides ecartees
020960*    avant les controles et la reecriture vers EXPEDIC.
021000
021100     ADD 1 TO WK-LIGNES-LUES
021200
021300     IF PREMIERE-LIGNE-OUI
021400*        19/02/1992 DK CR0014 - la premiere ligne est l'entete,
021500*        ce n'est pas un colis et elle n'est jamais ecrite.
021600         SET PREMIERE-LIGNE-NON TO TRUE
021700         GO TO 2000-EXIT
021800     END-IF
021900
022000     PERFORM 2050-VERIFIE-LIGNE-VIDE
022100
022200     IF LIGNE-VIDE-OUI
022300         ADD 1 TO WK-LIGNES-REJETEES
022400         GO TO 2000-EXIT
022500     END-IF
022510*    CR0420 - deuxieme passe de detection, cette fois sur les
022515*    colonnes decoupees plutot que sur la ligne brute.
022520     PERFORM 2100-DECOUPE-COLONNES
022530     PERFORM 2150-VERIFIE-COLONNES-VIDES
022540
022550     IF LIGNE-VIDE-OUI
022560         ADD 1 TO WK-LIGNES-REJETEES
022570         GO TO 2000-EXIT
022580     END-IF
022600
022700     PERFORM 2300-APURE-CHAMPS
022900     PERFORM 2400-CALCULE-ROUTAGE
023000     PERFORM 2500-ECRIT-EXPEDITION
023100
023200     ADD 1 TO WK-LIGNES-ECRITES
023300     .
023400
023500 2000-EXIT.
023600     EXIT.
023700
023800 1900-PROCESSA-COLIS.
023900*    30/11/1998 KR CR0103 - boucle principale sortie de la table    CR0103
024000*    de sequence pour eviter le PERFORM UNTIL en ligne.
024100     PERFORM 2000-TRAITE-COLIS THRU 2000-EXIT
024200     PERFORM 9000-LIT-COLIS
024300     .
024400
024500 2050-VERIFIE-LIGNE-VIDE.
024600*    08/09/1993 FXM CR0037 - pre-controle rapide sur la ligne
024700*    brute, avant decoupage : une ligne entierement a blanc,
024800*    barre verticale incluse, est forcement un colis vide, donc
024810*    inutile de passer par l'UNSTRING et le controle colonne par
024820*    colonne de 2150 pour ce cas-la.
024830*    04/06/2024 KR CR0420 - ce test seul ne suffit plus a
024840*    detecter une ligne vide : une ligne dont les 14 colonnes
024850*    sont vides mais qui porte ses 13 barres verticales de
024860*    separation ('|||||||||||||') n'est pas faite que de blancs.
024870*    Le rejet definitif est maintenant decide par 2150-VERIFIE-
024880*    COLONNES-VIDES, apres decoupage, qui regarde chaque colonne
024890*    apuree plutot que la ligne brute.
024900     SET LIGNE-VIDE-OUI TO TRUE
025000     MOVE 1 TO WK-INDICE-CARACTERE
025100
025200     PERFORM 2060-VERIFICA-CARACTERE UNTIL WK-INDICE-CARACTERE
025300         > 600
025400     .
025500
025600 2060-VERIFICA-CARACTERE.
025610*    Arret au premier caractere non-blanc trouve (la ligne
025620*    n'est alors pas vide au sens brut) ou a la fin de la table
025630*    de 600 - ne tranche pas a lui seul le rejet du colis, voir
025640*    CR0420 ci-dessus.
025700     IF WK-LIGNE-CARACTERE (WK-INDICE-CARACTERE) NOT = SPACE
025800         SET LIGNE-VIDE-NON TO TRUE
025900         MOVE 601 TO WK-INDICE-CARACTERE
026000     ELSE
026100         ADD 1 TO WK-INDICE-CARACTERE
026200     END-IF
026300     .
026400
026500 2100-DECOUPE-COLONNES.
026600*    26/08/2001 DK CR0152 - 14 colonnes separees par '|'.           CR0152
026700*    17/05/2004 FXM CR0188 - barre verticale confirmee comme        CR0188
026800*    separateur definitif.
026900     UNSTRING WK-LIGNE-COLIS DELIMITED BY '|'
027000         INTO WK-TRACKING-NR
027100              WK-SHIPPER-NAME
027200              WK-SHIPPER-ADDRESS
027300              WK-SHIPPER-CITY
027400              WK-IMPORTER-COUNTRY
027500              WK-IMPORTER-NAME
027600              WK-IMPORTER-ADDRESS
027700              WK-IMPORTER-CITY
027800              WK-IMPORTER-POSTCODE
027900              WK-NR-OF-PACKAGES
028000              WK-WEIGHT
028100              WK-DESCRIPTION-OF-GOODS
028200              WK-MASTER-AWB
028300              WK-MASTER-DOCUMENT
028400     .
028410
028420 2150-VERIFIE-COLONNES-VIDES.
028430*    04/06/2024 KR CR0420 - rejet d'une ligne dont les 14
028440*    colonnes, une fois decoupees sur '|', sont toutes vides -
028450*    c'est le cas, par exemple, d'une ligne qui n'est faite que
028460*    de ses 13 barres verticales de separation, que 2050/2060
028470*    ne detectent pas puisqu'elle n'est pas a blanc au sens
028480*    brut. Le test porte sur les colonnes telles que decoupees
028485*    par l'UNSTRING, qui les complete deja a droite par des
028490*    blancs, donc SPACES couvre bien la colonne vide ou non
028495*    renseignee.
028496     SET LIGNE-VIDE-OUI TO TRUE
028497     IF WK-TRACKING-NR         NOT = SPACES
028498         OR WK-SHIPPER-NAME    NOT = SPACES
028499         OR WK-SHIPPER-ADDRESS NOT = SPACES
028500         OR WK-SHIPPER-CITY    NOT = SPACES
028510         OR WK-IMPORTER-COUNTRY   NOT = SPACES
028520         OR WK-IMPORTER-NAME      NOT = SPACES
028530         OR WK-IMPORTER-ADDRESS   NOT = SPACES
028540         OR WK-IMPORTER-CITY      NOT = SPACES
028550         OR WK-IMPORTER-POSTCODE  NOT = SPACES
028560         OR WK-NR-OF-PACKAGES     NOT = SPACES
028570         OR WK-WEIGHT             NOT = SPACES
028580         OR WK-DESCRIPTION-OF-GOODS NOT = SPACES
028590         OR WK-MASTER-AWB         NOT = SPACES
028595         OR WK-MASTER-DOCUMENT    NOT = SPACES
028596         SET LIGNE-VIDE-NON TO TRUE
028597     END-IF
028598     .
028599
028600 2300-APURE-CHAMPS.
028700*    08/09/1993 FXM CR0037 - apurage des blancs de tete de          CR0037
028800*    chaque champ texte (les blancs de fin sont deja elimines
028900*    par l'UNSTRING, qui complete le champ a droite par blancs).
028910*    Chaque champ passe par le meme cycle : copie dans la zone
028920*    de travail, apurage, puis rangement a sa longueur propre
028930*    (WS-CHAMP-APURE(1:n)) - une seule routine d'apurage pour
028940*    les quatorze colonnes, quelle que soit leur largeur.
029000     MOVE WK-TRACKING-NR TO WS-CHAMP-APURE
029100     PERFORM 2350-SUPPRIME-BLANCS-GAUCHE
029200     MOVE WS-CHAMP-APURE(1:30) TO WK-TRACKING-NR
029300
029400     MOVE WK-SHIPPER-NAME TO WS-CHAMP-APURE
029500     PERFORM 2350-SUPPRIME-BLANCS-GAUCHE
029600     MOVE WS-CHAMP-APURE(1:60) TO WK-SHIPPER-NAME
029700
029710*    Adresse expediteur - longueur 60, comme le nom.
029800     MOVE WK-SHIPPER-ADDRESS TO WS-CHAMP-APURE
029900     PERFORM 2350-SUPPRIME-BLANCS-GAUCHE
030000     MOVE WS-CHAMP-APURE(1:60) TO WK-SHIPPER-ADDRESS
030100
030110*    Ville expediteur - derniere colonne du bloc expediteur.
030200     MOVE WK-SHIPPER-CITY TO WS-CHAMP-APURE
030300     PERFORM 2350-SUPPRIME-BLANCS-GAUCHE
030400     MOVE WS-CHAMP-APURE(1:30) TO WK-SHIPPER-CITY
030500
030510*    Bloc destinataire - meme traitement, colonne par colonne.
030600     MOVE WK-IMPORTER-COUNTRY TO WS-CHAMP-APURE
030700     PERFORM 2350-SUPPRIME-BLANCS-GAUCHE
030800     MOVE WS-CHAMP-APURE(1:2) TO WK-IMPORTER-COUNTRY
030900
030910*    Raison sociale destinataire.
031000     MOVE WK-IMPORTER-NAME TO WS-CHAMP-APURE
031100     PERFORM 2350-SUPPRIME-BLANCS-GAUCHE
031200     MOVE WS-CHAMP-APURE(1:60) TO WK-IMPORTER-NAME
031300
031310*    Adresse destinataire.
031400     MOVE WK-IMPORTER-ADDRESS TO WS-CHAMP-APURE
031500     PERFORM 2350-SUPPRIME-BLANCS-GAUCHE
031600     MOVE WS-CHAMP-APURE(1:60) TO WK-IMPORTER-ADDRESS
031700
031710*    Ville destinataire.
031800     MOVE WK-IMPORTER-CITY TO WS-CHAMP-APURE
031900     PERFORM 2350-SUPPRIME-BLANCS-GAUCHE
032000     MOVE WS-CHAMP-APURE(1:30) TO WK-IMPORTER-CITY
032100
032110*    Code postal destinataire - largeur 10, variable selon pays
032120*    dans la liste de routage, voir 2400-CALCULE-ROUTAGE.
032200     MOVE WK-IMPORTER-POSTCODE TO WS-CHAMP-APURE
032300     PERFORM 2350-SUPPRIME-BLANCS-GAUCHE
032400     MOVE WS-CHAMP-APURE(1:10) TO WK-IMPORTER-POSTCODE
032500
032510*    Nombre de colis - reste en texte ici, n'est apure que des
032520*    blancs de tete ; le test NUMERIC juste apres sert de garde
032530*    avant l'ecriture, pas de conversion.
032600     MOVE WK-NR-OF-PACKAGES TO WS-CHAMP-APURE
032700     PERFORM 2350-SUPPRIME-BLANCS-GAUCHE
032800     MOVE WS-CHAMP-APURE(1:5) TO WK-NR-OF-PACKAGES
032810*    03/06/2024 KR CR0419 - trace de diagnostic quand le nombre    CR0419
032820*    de colis remonte du classeur n'est pas numerique ; la
032830*    reinterpretation brute aide a reperer les colonnes decalees.
032840     IF WK-NR-OF-PACKAGES IS NOT NUMERIC
032850         DISPLAY 'PHASE 1 - QUANTITE NON NUMERIQUE SUR '
032860                 WK-TRACKING-NR ' : "' WK-NR-OF-PACKAGES
032870                 '" (BRUT=' WK-NR-OF-PACKAGES-NUM ')'
032880     END-IF
032900
032910*    Poids - meme remarque que NR-OF-PACKAGES, texte apure mais
032920*    pas converti ; porte un point decimal, donc jamais teste
032930*    NUMERIC ici (voir entete de WK-COLONNES-QUANTITES, CR0419).
033000     MOVE WK-WEIGHT TO WS-CHAMP-APURE
033100     PERFORM 2350-SUPPRIME-BLANCS-GAUCHE
033200     MOVE WS-CHAMP-APURE(1:10) TO WK-WEIGHT
033300
033310*    Marchandise et references de vol - derniers champs texte
033320*    du colis a passer par l'apurage.
033400     MOVE WK-DESCRIPTION-OF-GOODS TO WS-CHAMP-APURE
033500     PERFORM 2350-SUPPRIME-BLANCS-GAUCHE
033600     MOVE WS-CHAMP-APURE(1:100) TO WK-DESCRIPTION-OF-GOODS
033700
033800     MOVE WK-MASTER-AWB TO WS-CHAMP-APURE
033900     PERFORM 2350-SUPPRIME-BLANCS-GAUCHE
034000     MOVE WS-CHAMP-APURE(1:30) TO WK-MASTER-AWB
034100
034200     MOVE WK-MASTER-DOCUMENT TO WS-CHAMP-APURE
034300     PERFORM 2350-SUPPRIME-BLANCS-GAUCHE
034400     MOVE WS-CHAMP-APURE(1:30) TO WK-MASTER-DOCUMENT
034500     .
034600
034700 2350-SUPPRIME-BLANCS-GAUCHE.
034800*    Decale WS-CHAMP-APURE vers la gauche, en eliminant les
034900*    blancs de tete, par comptage puis reference a la position.
035000     MOVE ZERO TO WS-LONGUEUR-BLANCS
035100     INSPECT WS-CHAMP-APURE TALLYING WS-LONGUEUR-BLANCS
035200         FOR LEADING SPACE
035300
035400     IF WS-LONGUEUR-BLANCS > ZERO
035500         MOVE WS-CHAMP-APURE
035600                 (WS-LONGUEUR-BLANCS + 1: )
035700             TO WS-CHAMP-APURE
035800     END-IF
035900     .
036000
036100 2400-CALCULE-ROUTAGE.
036200*    22/06/1995 FXM CR0058 - liste fixe MD, RO, DE puis pays        CR0058
036300*    destinataire si absent.
036400*    09/10/2009 KR CR0241 - liste de base portee par une table      CR0241
036500*    redefinie plutot que par trois MOVE litteraux separes.
036550*    Les trois pays de base sont toujours presents - MD et RO
036560*    comme pays d'origine habituels, DE comme hub aerien de
036570*    correspondance frequent sur cette liaison.
036600     MOVE WK-ROUTAGE-BASE-PAYS(1) TO EX-Routing-Country(1)
036700     MOVE WK-ROUTAGE-BASE-PAYS(2) TO EX-Routing-Country(2)
036800     MOVE WK-ROUTAGE-BASE-PAYS(3) TO EX-Routing-Country(3)
036900     MOVE 3 TO EX-Routing-Country-Count
037000
037050*    Reste a savoir si le pays destinataire est deja dans la
037060*    liste de base, ou s'il faut l'ajouter en quatrieme position.
037100     SET PAYS-TROUVE-NON TO TRUE
037200     MOVE 1 TO WK-INDICE-ROUTAGE
037300     PERFORM 2450-VERIFICA-PAYS-BASE UNTIL WK-INDICE-ROUTAGE > 3
037400
037500     IF PAYS-TROUVE-NON
037600*        05/07/2021 FXM CR0366 - compteur en sortie pour que la
037700*        phase 2 sache combien de pays sont reellement presents
037800*        dans la table de routage.
037900         MOVE WK-IMPORTER-COUNTRY TO EX-Routing-Country(4)
038000         MOVE 4 TO EX-Routing-Country-Count
038100     END-IF
038200     .
038300
038400 2450-VERIFICA-PAYS-BASE.
038410*    Recherche lineaire sur les 3 entrees de la table de base ;
038420*    WK-INDICE-ROUTAGE force a 4 en cas de trouve pour sortir de
038430*    la boucle de 2400 sans passer par un GO TO.
038500     IF WK-ROUTAGE-BASE-PAYS(WK-INDICE-ROUTAGE)
038600             = WK-IMPORTER-COUNTRY
038700         SET PAYS-TROUVE-OUI TO TRUE
038800         MOVE 4 TO WK-INDICE-ROUTAGE
038900     END-IF
039000     ADD 1 TO WK-INDICE-ROUTAGE
039100     .
039200
039300 2500-ECRIT-EXPEDITION.
039310*    Copie colonne a colonne de WK-COLONNES-COLIS vers
039320*    C-EXPEDIC-ENREG (EX-Routing-Countries deja rempli par
039330*    2400-CALCULE-ROUTAGE n'est pas touche ici).
039350*    Bloc expediteur.
039400     MOVE WK-TRACKING-NR          TO EX-Tracking-Nr
039500     MOVE WK-SHIPPER-NAME         TO EX-Shipper-Name
039600     MOVE WK-SHIPPER-ADDRESS      TO EX-Shipper-Address
039700     MOVE WK-SHIPPER-CITY         TO EX-Shipper-City
039750*    Bloc destinataire.
039800     MOVE WK-IMPORTER-COUNTRY     TO EX-Importer-Country
039900     MOVE WK-IMPORTER-NAME        TO EX-Importer-Name
040000     MOVE WK-IMPORTER-ADDRESS     TO EX-Importer-Address
040100     MOVE WK-IMPORTER-CITY        TO EX-Importer-City
040200     MOVE WK-IMPORTER-POSTCODE    TO EX-Importer-Postcode
040250*    Quantite, poids et nature de la marchandise.
040300     MOVE WK-NR-OF-PACKAGES       TO EX-Nr-Of-Packages
040400     MOVE WK-WEIGHT               TO EX-Weight
040500     MOVE WK-DESCRIPTION-OF-GOODS TO EX-Description-Of-Goods
040550*    References de transport (connaissement aerien et document
040560*    maitre associe).
040600     MOVE WK-MASTER-AWB           TO EX-Master-Awb
040700     MOVE WK-MASTER-DOCUMENT      TO EX-Master-Document
040800
040810*    Un EXPEDIC par colis valide - pas de regroupement a ce
040820*    stade, il se fait en Phase 2.
040900     WRITE C-EXPEDIC-ENREG
041000     .
041100
041200 9000-LIT-COLIS.
041210*    Lecture d'avance classique - la ligne est relue avant que
041220*    2000-TRAITE-COLIS ne soit rejoue sur son contenu, pour que
041230*    le test de FF porte sur le colis qui vient d'etre lu.
041300     READ F-COLIS INTO WK-LIGNE-COLIS
041400         AT END
041500             SET FF TO TRUE
041600     END-READ
041700     .
041800
041900 3000-CLOTURE.
042000*    21/02/2015 DK CR0309 - totaux de controle affiches en fin      CR0309
042100*    de phase pour le rapprochement avec la phase 2.
042200     DISPLAY 'PHASE 1 - LIGNES LUES     : ' WK-LIGNES-LUES
042300     DISPLAY 'PHASE 1 - LIGNES ECRITES   : ' WK-LIGNES-ECRITES
042400     DISPLAY 'PHASE 1 - LIGNES REJETEES  : ' WK-LIGNES-REJETEES
042500
042600     CLOSE F-COLIS
042700     CLOSE C-EXPEDIC
042800     .
042900******************************************************************
